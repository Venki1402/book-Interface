000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.          CBLANL06.                                           
000120 AUTHOR.              ASHLEY LINDQUIST.                                   
000130 INSTALLATION.        LINDQUIST DIVISION - DATA PROCESSING.               
000140 DATE-WRITTEN.        09/03/91.                                           
000150 DATE-COMPILED.       09/09/91.                                           
000160 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.                   
000170                                                                          
000180******************************************************************        
000190* THIS PROGRAM IS CASE PROBLEM #6.                               *        
000200* READS THE WEEKLY BESTSELLER EXTRACT, VALIDATES EACH ROW,       *        
000210* BUILDS A BOOK TABLE IN STORAGE, AND RUNS THE FIXED SET OF      *        
000220* ANALYSIS REPORTS AGAINST IT.  VALID AND INVALID REPORTS        *        
000230* WILL BE GENERATED, SAME AS CBLANL05.                           *        
000240*                                                                *        
000250* INPUT  - BOOKDATA, ONE HEADING LINE PLUS ONE DATA LINE         *        
000260*          PER BESTSELLER TITLE, COMMA-SEPARATED, TITLE AND      *        
000270*          AUTHOR MAY BE DOUBLE-QUOTED TO PROTECT AN EMBEDDED    *        
000280*          COMMA.                                                *        
000290* OUTPUT - BOOKRPT (SIX-SECTION ANALYSIS REPORT) AND             *        
000300*          BOOKERR (MALFORMED-ROW DIAGNOSTIC LISTING).           *        
000310*                                                                *        
000320* SEARCH AUTHOR AND TARGET RATING ARE COMPILED IN BELOW          *        
000330* UNDER JOB-CONTROL-PARMS RATHER THAN READ FROM A CONTROL        *        
000340* CARD - ONE RUN PER REQUESTED AUTHOR/RATING PAIR, RECOMPILE     *        
000350* TO CHANGE THEM, SAME AS CBLANL04'S HARD-CODED RATE TABLE.      *        
000360******************************************************************        
000370*                                                                         
000380*    CHANGE LOG                                                           
000390*    ----------                                                           
000400*    09/03/91  AL   ORIGINAL CASE PROBLEM #6 - RQ 91-114.                 
000410*    09/09/91  AL   ADDED QUOTE-AWARE COMMA SPLIT FOR TITLES              
000420*                   THAT CARRY A SUBTITLE (RQ 91-114).                    
000430*    09/16/91  AL   FIXED RATING BUILD - DECIMAL PART WAS                 
000440*                   COMING BACK RIGHT-PADDED WITH SPACES ON               
000450*                   A SINGLE-DIGIT REMAINDER (RQ 91-121).                 
000460*    10/02/91  AL   ADDED DISTINCT-AUTHOR SORT FOR THE                    
000470*                   "ALL AUTHORS" SECTION (RQ 91-133).                    
000480*    10/21/91  AL   GENRE COUNT TOTALS DID NOT MATCH BOOK                 
000490*                   COUNT WHEN A ROW WAS REJECTED MID-FILE -              
000500*                   MOVED THE TALLY INTO THE LOAD PASS                    
000510*                   INSTEAD OF A SEPARATE SCAN (RQ 91-140).               
000520*    11/04/91  AL   PRICE-BY-AUTHOR LINE WAS TRUNCATING                   
000530*                   TITLES OVER 60 CHARACTERS (RQ 91-158).                
000540*    01/13/92  AL   YEAR-END HOUSEKEEPING - NO LOGIC CHANGE.              
000550*    03/02/92  RJT  COVER FOR AL - CORRECTED SPELLING IN                  
000560*                   "SUCCESSFULLY LOADED" BANNER LINE.                    
000570*    07/19/93  AL   RAISED BOOK TABLE FROM 40 TO 50 ENTRIES -             
000580*                   DIST CENTER NOW SENDS THE FULL TOP 50                 
000590*                   LIST INSTEAD OF THE TOP 40 (RQ 93-061).               
000600*    02/08/94  AL   AVERAGE PRICE ROUNDED DOWN INSTEAD OF                 
000610*                   ROUND-HALF-UP ON THE .5 CENT BOUNDARY -               
000620*                   ADDED ROUNDED PHRASE TO THE COMPUTE                   
000630*                   (RQ 94-014).                                          
000640*    11/30/94  DJK  DESK CHECK - NO CHANGE, SIGNED OFF.                   
000650*    12/12/95  AL   EXTRACT BRIEFLY SENT "NON-FICTION" WITH A             
000660*                   HYPHEN - CONFIRMED THAT IS NOT ONE OF THE TWO         
000670*                   SPELLINGS THE DIVISION RECOGNIZES AND LEFT IT         
000680*                   FALLING THROUGH TO BOOKERR, NOT FOLDED IN             
000690*                   (RQ 95-201).                                          
000700*    06/17/96  AL   ADDED PRICE-BY-AUTHOR DOLLAR SIGN TO                  
000710*                   MATCH THE OTHER DIVISION REPORTS                      
000720*                   (RQ 96-098).                                          
000730*    04/02/98  AL   Y2K REVIEW - I-YEAR/O-YEAR ALREADY CARRY              
000740*                   4-DIGIT YEARS THROUGHOUT THIS PROGRAM                 
000750*                   (BOOK-YEAR, REPORT DATE STAMP); NO WINDOWED           
000760*                   2-DIGIT YEAR FIELDS FOUND.  SIGNED OFF                
000770*                   FOR CENTURY ROLLOVER (RQ 98-Y2K-006).                 
000780*    09/25/98  RJT  CONFIRMED FIX ABOVE UNDER TEST DATES                  
000790*                   12/31/1999 AND 01/01/2000.  NO FURTHER                
000800*                   CHANGE REQUIRED (RQ 98-Y2K-006).                      
000810*    05/06/99  AL   DROPPED THE OBSOLETE "1/28/19" STYLE DATE             
000820*                   STAMP FROM CBLANL05, NOW USES A FULL                  
000830*                   4-DIGIT YEAR THROUGHOUT (RQ 99-033).                  
000840*    03/11/02  RJT  BLANK QUERY AUTHOR ON THE CONTROL CARD                
000850*                   NOW SUPPRESSES REPORTS 1, 3 AND 5 WITH                
000860*                   AN EMPTY-RESULT LINE INSTEAD OF ABENDING              
000870*                   ON A ZERO-SUBSCRIPT SEARCH (RQ 02-017).               
000880*    05/14/03  AL   REVIEWS/PRICE/YEAR NOT NUMERIC TEST WAS               
000890*                   FAILING ON EVERY GOOD ROW - UNSTRING PADS             
000900*                   THE RAW FIELD OUT TO ITS FULL DECLARED                
000910*                   WIDTH WITH TRAILING BLANKS AND A NUMERIC              
000920*                   TEST REQUIRES EVERY BYTE TO BE A DIGIT, SO            
000930*                   THE WHOLE FILE WAS BEING REJECTED AS BAD.             
000940*                   RE-EDIT NOW RIGHT-JUSTIFIES THE DIGITS INTO           
000950*                   AN EXACT-WIDTH FIELD FIRST, SAME AS THE               
000960*                   RATING EDIT ALREADY DID (RQ 03-047).                  
000970*    08/02/03  RJT  AUTHOR SEARCH NEVER MATCHED THE EXTRACT               
000980*                   WHEN THE AUTHOR NAME WAS NOT ALL CAPS -               
000990*                   COMPARE NOW RUNS AGAINST AN UPPERCASED COPY           
001000*                   OF BOTH THE TABLE AND THE CONTROL CARD                
001010*                   AUTHOR (RQ 03-071).  ALL-AUTHORS DISTINCT             
001020*                   LIST LEFT AS NATURAL CASE PER ORIGINAL SPEC.          
001030*    11/19/04  AL   GENRE OF "NONFICTION" (NO SPACE) WAS BEING            
001040*                   REJECTED AS AN UNKNOWN GENRE - EXTRACT NOW            
001050*                   SENDS BOTH SPELLINGS DEPENDING ON THE                 
001060*                   UPSTREAM FEED.  ADDED AS A THIRD RECOGNIZED           
001070*                   SPELLING ALONGSIDE "NON FICTION" (RQ 04-098).         
001080*    06/06/06  DJK  DESK CHECK OF THE ABOVE THREE FIXES AGAINST           
001090*                   A FRESH SAMPLE EXTRACT - ALL SIX REPORTS NOW          
001100*                   PRODUCE OUTPUT WHERE BEFORE ONLY THE HEADER           
001110*                   BANNER PRINTED.  SIGNED OFF.                          
001120*    10/14/11  MPK  ANNUAL QA REVIEW - RAN AGAINST A 200-ROW              
001130*                   STRESS EXTRACT WITH MIXED-CASE AUTHORS,               
001140*                   HYPHENATED AND NO-SEPARATOR GENRE TEXT, AND           
001150*                   EMBEDDED-COMMA TITLES.  ALL SIX REPORTS               
001160*                   MATCHED THE ONLINE VERSION'S OUTPUT BYTE FOR          
001170*                   BYTE (RQ 11-204).                                     
001180*                                                                         
001190******************************************************************        
001200                                                                          
001210 ENVIRONMENT DIVISION.                                                    
001220 CONFIGURATION SECTION.                                                   
001230*    C01/TOP-OF-FORM IS CARRIED FORWARD FOR THE CARRIAGE-CONTROL          
001240*    CHANNEL EQUATE EVEN THOUGH THIS PROGRAM ADVANCES PAGES WITH          
001250*    AFTER ADVANCING PAGE RATHER THAN A C01 WRITE - STANDARD              
001260*    BOILERPLATE ACROSS EVERY CASE PROBLEM IN THE SERIES.                 
001270*    UPSI-0 AND THE UPPER-ALPHA/LOWER-ALPHA CLASS CONDITIONS ARE          
001280*    ALSO NOT REFERENCED BELOW BUT ARE THE SAME SPECIAL-NAMES             
001290*    BLOCK EVERY OTHER CASE PROBLEM COMPILES WITH.                        
001300*    NO DECIMAL-POINT IS COMMA CLAUSE HERE - PRICE, RATING AND            
001310*    ALL DISPLAY-NUMERIC EDIT FIELDS IN THIS PROGRAM USE THE              
001320*    PERIOD AS THE DECIMAL SEPARATOR, THE ONLY FORM THE DIST              
001330*    CENTER EXTRACT EVER SENDS.                                           
001340 SPECIAL-NAMES.                                                           
001350     C01 IS TOP-OF-FORM                                                   
001360     UPSI-0 ON STATUS IS UPSI-0-ON                                        
001370            OFF STATUS IS UPSI-0-OFF                                      
001380     CLASS UPPER-ALPHA IS "A" THRU "Z"                                    
001390     CLASS LOWER-ALPHA IS "a" THRU "z".                                   
001400                                                                          
001410 INPUT-OUTPUT SECTION.                                                    
001420 FILE-CONTROL.                                                            
001430                                                                          
001440*    BOOKDATA/BOOKRPT/BOOKERR ARE THE LOGICAL FILE NAMES THE JCL          
001450*    STEP FOR THIS JOB DD-CARDS TO THE ACTUAL DATASET NAMES -             
001460*    NEVER A HARD-CODED PATH IN THE PROGRAM ITSELF.                       
001470     SELECT BOOK-INPUT-FILE                                               
001480              ASSIGN TO "BOOKDATA"                                        
001490              ORGANIZATION IS LINE SEQUENTIAL.                            
001500                                                                          
001510     SELECT PRTOUT                                                        
001520              ASSIGN TO "BOOKRPT"                                         
001530              ORGANIZATION IS RECORD SEQUENTIAL.                          
001540                                                                          
001550     SELECT PRTOUTERR                                                     
001560              ASSIGN TO "BOOKERR"                                         
001570              ORGANIZATION IS RECORD SEQUENTIAL.                          
001580                                                                          
001590 DATA DIVISION.                                                           
001600 FILE SECTION.                                                            
001610                                                                          
001620******************************************************************        
001630* THREE FILES - ONE IN, TWO OUT.  BOOKDATA IS READ ONCE,         *        
001640* SEQUENTIALLY, START TO FINISH; BOOKRPT AND BOOKERR ARE         *        
001650* EACH WRITTEN SEQUENTIALLY AND NEVER RE-READ IN THE SAME        *        
001660* RUN.  NO INDEXED OR RELATIVE FILE ACCESS IS USED ANYWHERE      *        
001670* IN THIS PROGRAM - EVERY LOOKUP AGAINST BOOK-TABLE IS A         *        
001680* LINEAR SCAN OF THE IN-STORAGE TABLE BUILT FROM THAT ONE        *        
001690* SEQUENTIAL READ PASS.                                          *        
001700******************************************************************        
001710                                                                          
001720*    BOOK-INPUT-FILE IS THE WEEKLY BESTSELLER EXTRACT FROM THE            
001730*    DIST CENTER - PLAIN-TEXT COMMA-SEPARATED, ONE LOGICAL LINE           
001740*    PER BOOK, 255-BYTE RECORD SO A LONG QUOTED TITLE NEVER               
001750*    TRUNCATES ON THE WAY IN.  RECORD 1 IS ALWAYS THE COLUMN              
001760*    HEADING LINE AND IS DISCARDED UNCONDITIONALLY BY 1000-INIT.          
001770 FD  BOOK-INPUT-FILE                                                      
001780     LABEL RECORD IS STANDARD                                             
001790     RECORD CONTAINS 255 CHARACTERS                                       
001800     DATA RECORD IS CSV-INPUT-RECORD.                                     
001810                                                                          
001820*    CSV-INPUT-RECORD IS THE RAW LINE AS READ - NOTHING IS                
001830*    PARSED OUT OF IT UNTIL 2150-STRIP-QUOTES/2170-SPLIT-FIELDS           
001840*    RUN AGAINST IT DOWN IN THE PROCEDURE DIVISION.                       
001850 01  CSV-INPUT-RECORD               PIC X(255).                           
001860                                                                          
001870*    CSV-LINE-CHARS REDEFINES THE SAME 255 BYTES AS A ONE-CHAR            
001880*    TABLE SO 2150-STRIP-QUOTES/2160-COUNT-FIELDS CAN WALK THE            
001890*    LINE BYTE BY BYTE WITH A SUBSCRIPT INSTEAD OF UNSTRINGING            
001900*    ONE CHARACTER AT A TIME.                                             
001910 01  CSV-LINE-CHARS REDEFINES CSV-INPUT-RECORD.                           
001920     05  CSV-CHAR                   PIC X(1) OCCURS 255 TIMES.            
001930                                                                          
001940*    PRTOUT CARRIES THE SIX-REPORT ANALYSIS OUTPUT - ONE LINE             
001950*    PER DISPLAY-EQUIVALENT MESSAGE, WRITTEN THROUGH                      
001960*    GENERIC-MSG-LINE BY 3999-WRITE-LINE.  LINAGE MATCHES THE             
001970*    REST OF THE DIVISION'S CASE PROBLEMS - 60 LINES A PAGE,              
001980*    FOOTING AT 55 SO THE LAST FIVE LINES STAY CLEAR FOR THE              
001990*    OPERATOR'S SIGN-OFF STAMP.                                           
002000 FD  PRTOUT                                                               
002010     LABEL RECORD IS OMITTED                                              
002020     RECORD CONTAINS 132 CHARACTERS                                       
002030     LINAGE IS 60 WITH FOOTING AT 55                                      
002040     DATA RECORD IS PRTLINE.                                              
002050                                                                          
002060 01  PRTLINE                        PIC X(132).                           
002070                                                                          
002080*    PRTOUTERR IS THE MALFORMED-ROW DIAGNOSTIC REPORT - A                 
002090*    SEPARATE FILE FROM PRTOUT SO A RUN WITH DATA ERRORS DOES             
002100*    NOT INTERLEAVE ERROR LINES INSIDE THE ANALYSIS OUTPUT                
002110*    (SAME SPLIT CBLANL05 USED FOR ITS VALID/INVALID REPORTS).            
002120 FD  PRTOUTERR                                                            
002130     LABEL RECORD IS OMITTED                                              
002140     RECORD CONTAINS 132 CHARACTERS                                       
002150     LINAGE IS 60 WITH FOOTING AT 55                                      
002160     DATA RECORD IS PRTLINE-ERR.                                          
002170                                                                          
002180 01  PRTLINE-ERR                    PIC X(132).                           
002190                                                                          
002200 WORKING-STORAGE SECTION.                                                 
002210                                                                          
002220******************************************************************        
002230* WORKING-STORAGE NAMING NOTES - SAME LETTER PREFIXES CBLANL02   *        
002240* THROUGH CBLANL05 AND COBANL01 USE, NO SHOP-WIDE "WS-" OR       *        
002250* OTHER SCRATCH PREFIX (THIS SHOP HAS NEVER HAD ONE):            *        
002260*                                                                *        
002270*   BT-   BOOK-TABLE-ENTRY FIELDS (THE IN-STORAGE BOOK ROW).     *        
002280*   DA-   DISTINCT-AUTHOR-ENTRY FIELDS.                          *        
002290*   GC-   GENRE-COUNT-ENTRY FIELDS.                              *        
002300*   C-    COUNTERS, ACCUMULATORS, AND OTHER SCRATCH WORK         *        
002310*         FIELDS SCOPED TO ONE OR A FEW PARAGRAPHS - SAME USE    *        
002320*         COBANL01 MAKES OF C-PCTR AND CBLANL02-05 MAKE OF       *        
002330*         C-DEPOSIT/C-TOTAL/C-PCTR.                              *        
002340*   H-    "HOLD" FIELDS THAT STAGE OR EDIT A VALUE BEFORE IT     *        
002350*         SETTLES INTO A TABLE ENTRY OR DRIVES A COMPARE - THE   *        
002360*         SAME JOB CBLANL02/03'S H-BOAT-TYPE/H-STATE DO FOR      *        
002370*         THEIR CONTROL BREAKS.                                  *        
002380*   I-    FIELDS CARRYING INCOMING DATA - EITHER STRAIGHT OFF    *        
002390*         THE CSV ROW BEFORE IT IS VALIDATED, THE COMPILED-IN    *        
002400*         CONTROL-CARD STAND-INS UNDER JOB-CONTROL-PARMS, OR     *        
002410*         (AS IN EVERY CASE PROBLEM IN THIS SERIES) A FIELD      *        
002420*         RECEIVING AN INTRINSIC FUNCTION RESULT, LIKE I-DATE.   *        
002430*   O-    FIELDS THAT FEED DIRECTLY INTO A PRINT-LINE 01.        *        
002440*                                                                *        
002450* SUBSCRIPTS AND TABLE-SORT SWAP INDEXES ARE BARE LETTERS -      *        
002460* X, Y, Z - THE SAME HABIT COBANL01 USES FOR ITS OWN X/Y         *        
002470* SUBSCRIPTS, NOT A SEPARATE PREFIXED SERIES.  ONE-SHOT          *        
002480* INDICATOR SWITCHES (MORE-RECS, ERR-SWITCH, HAVE-QUOTE-SW,      *        
002490* FOUND-SW) AND THEIR 88-LEVELS FOLLOW MORE-RECS/ERR-SWITCH'S    *        
002500* OWN HABIT OF NO PREFIX AT ALL.                                 *        
002510*                                                                *        
002520* ANY COUNTER, SUBSCRIPT, OR ACCUMULATOR STEPPED IN A TIGHT      *        
002530* LOOP IS DECLARED COMP FOR SPEED; ANYTHING THAT ONLY EVER       *        
002540* FEEDS A DISPLAY OR PRINT LINE IS PLAIN DISPLAY USAGE.          *        
002550******************************************************************        
002560                                                                          
002570*    77-LEVEL SCRATCH ITEMS - EACH OF THESE THREE STANDS ALONE,           
002580*    NOT PART OF ANY 01 RECORD OR TABLE, SO EACH GETS ITS OWN             
002590*    77 RATHER THAN A ONE-FIELD 01 GROUP.  77-LEVEL ENTRIES MUST          
002600*    ALL BE DECLARED TOGETHER, AHEAD OF THE FIRST 01, PER THE             
002610*    LANGUAGE RULE - THAT IS WHY THEY SIT HERE RATHER THAN NEXT           
002620*    TO THE PARAGRAPHS THAT USE THEM.                                     
002630 77  DA-SWAP-AREA                    PIC X(40).                           
002640 77  C-EDIT-CTR                     PIC ZZZZ9.                            
002650 77  C-EDIT-RATING                  PIC 9.99.                             
002660                                                                          
002670*    WORK-AREA HOLDS THE PROGRAM SWITCHES AND SCRATCH COUNTERS            
002680*    USED ACROSS MORE THAN ONE PARAGRAPH.  ANYTHING SCOPED TO A           
002690*    SINGLE PARAGRAPH IS DECLARED CLOSER TO WHERE IT IS USED.             
002700 01  WORK-AREA.                                                           
002710*    MORE-RECS DRIVES THE MAINLINE PERFORM UNTIL - FLIPPED TO             
002720*    "NO" ONLY BY 9000-READ'S AT END CLAUSE.                              
002730     05  MORE-RECS                  PIC XXX      VALUE "YES".             
002740*    ERR-SWITCH IS SET BY EVERY EDIT PARAGRAPH (2150 THROUGH              
002750*    2190) AND TESTED BY 2100-VALIDATION AND 2000-MAINLINE -              
002760*    "YES" MEANS THE ROW GOES TO THE ERROR REPORT INSTEAD OF              
002770*    THE BOOK TABLE.                                                      
002780     05  ERR-SWITCH                 PIC XXX      VALUE SPACES.            
002790*    PIC XXX RATHER THAN A SINGLE-BYTE 88-LEVEL SWITCH HERE -             
002800*    BOTH MORE-RECS AND ERR-SWITCH CARRY "YES"/"NO" TEXT                  
002810*    DIRECTLY SINCE THAT IS THE SAME CONVENTION EVERY EARLIER             
002820*    CASE PROBLEM IN THE SERIES USES FOR ITS OWN SWITCHES.                
002830*    HAVE-QUOTE-SW TRACKS WHETHER 2155-SCAN-ONE-CHAR IS                   
002840*    CURRENTLY INSIDE A QUOTED FIELD AS IT WALKS THE RAW LINE.            
002850     05  HAVE-QUOTE-SW           PIC X        VALUE "N".                  
002860         88  INSIDE-QUOTES               VALUE "Y".                       
002870         88  OUTSIDE-QUOTES              VALUE "N".                       
002880                                                                          
002890*    C-LINE-LEN IS DECLARED FOR SYMMETRY WITH THE OTHER CASE              
002900*    PROBLEMS' WORK-AREA LAYOUT BUT THIS PROGRAM SCANS A FIXED            
002910*    255-BYTE RECORD RATHER THAN A VARIABLE LENGTH, SO IT IS              
002920*    NOT ACTUALLY STEPPED ANYWHERE BELOW.                                 
002930     05  C-LINE-LEN                PIC 9(3)     VALUE ZERO COMP.          
002940*    C-FIELD-COUNT IS THE COMMA-DERIVED FIELD COUNT FROM                  
002950*    2160-COUNT-FIELDS, CHECKED AGAINST THE REQUIRED 7 IN                 
002960*    2100-VALIDATION.                                                     
002970     05  C-FIELD-COUNT             PIC 99       VALUE ZERO COMP.          
002980*    C-SENTINEL IS AN UNPRINTABLE BYTE (X"01") THAT CANNOT                
002990*    APPEAR IN THE EXTRACT TEXT - USED TO STAND IN FOR A COMMA            
003000*    THAT FELL INSIDE QUOTES SO THE PLAIN UNSTRING BELOW NEVER            
003010*    SEES IT AS A FIELD BREAK.                                            
003020     05  C-SENTINEL                PIC X        VALUE X"01".              
003030                                                                          
003040*    C-PCTR/C-ERR-PCTR ARE THE TWO REPORTS' INDEPENDENT PAGE              
003050*    COUNTERS; C-ERR-CTR IS THE RUN-TOTAL BAD-ROW COUNT PRINTED           
003060*    BY 3900-ERROR-TOTAL.                                                 
003070     05  C-PCTR                     PIC 99       VALUE ZERO COMP.         
003080     05  C-ERR-PCTR                 PIC 99       VALUE ZERO COMP.         
003090     05  C-ERR-CTR                  PIC 9(4)     VALUE ZERO COMP.         
003100                                                                          
003110*    C-BOOK-CTR IS BOTH THE RUNNING BOOK-TABLE SUBSCRIPT AND,             
003120*    AT END OF LOAD, THE TOTAL BOOK COUNT PRINTED IN THE BANNER           
003130*    AND STATISTICS SECTIONS.  C-DISTINCT-CTR IS THE SAME FOR             
003140*    THE DISTINCT-AUTHOR-TABLE BUILT BY 3210-BUILD-DISTINCT.              
003150     05  C-BOOK-CTR                PIC 9(4)     VALUE ZERO COMP.          
003160     05  C-DISTINCT-CTR            PIC 9(4)     VALUE ZERO COMP.          
003170                                                                          
003180*    X/Y/Z ARE BARE SUBSCRIPTS, THE SAME HABIT COBANL01 USES              
003190*    FOR ITS OWN X/Y - X IS THE OUTER TABLE SUBSCRIPT, Y THE              
003200*    INNER-SCAN SUBSCRIPT, Z A RUNNING MATCH COUNT.  ALL THREE            
003210*    ARE COMP FOR SPEED SINCE THEY STEP ONCE PER TABLE ENTRY              
003220*    PER REPORT.                                                          
003230     05  X                       PIC 9(3)     VALUE ZERO COMP.            
003240     05  Y                       PIC 9(3)     VALUE ZERO COMP.            
003250     05  Z                       PIC 9(3)     VALUE ZERO COMP.            
003260*    FOUND-SW/AUTHOR-FOUND IS THE ONE-SHOT SWITCH                         
003270*    3211-CHECK-ONE-BOOK SETS WHEN AN AUTHOR NAME ALREADY EXISTS          
003280*    IN DISTINCT-AUTHOR-TABLE - TESTED, NOT RESET, BY THE INNER           
003290*    PERFORM, THEN RESET AT THE TOP OF THE NEXT OUTER ITERATION.          
003300     05  FOUND-SW                PIC X        VALUE "N".                  
003310         88  AUTHOR-FOUND                VALUE "Y".                       
003320     05  FILLER                     PIC X(5)     VALUE SPACES.            
003330                                                                          
003340*    I-DATE RECEIVES FUNCTION CURRENT-DATE'S YYYYMMDD FORM AT             
003350*    1000-INIT TIME FOR THE COMPANY-TITLE RUN-DATE STAMP - THE            
003360*    ONLY INTRINSIC FUNCTION THIS PROGRAM USES (SEE THE REPORT 4          
003370*    RATIONALE BELOW FOR WHY FUNCTION ABS IS AVOIDED).                    
003380 01  I-DATE.                                                              
003390     05  I-YEAR                     PIC 9(4).                             
003400     05  I-MONTH                    PIC 99.                               
003410     05  I-DAY                      PIC 99.                               
003420     05  FILLER                     PIC X(2)     VALUE SPACES.            
003430                                                                          
003440******************************************************************        
003450* CONTROL-CARD EQUIVALENT - THIS IS A BATCH JOB WITH NO          *        
003460* OPERATOR AT A TERMINAL TO PROMPT, SO THE ONLINE VERSION'S      *        
003470* "ENTER AN AUTHOR NAME" / "ENTER A RATING" PROMPTS BECOME       *        
003480* COMPILED-IN CONSTANTS BELOW INSTEAD - ONE RUN PER REQUESTED    *        
003490* AUTHOR/RATING PAIR, RECOMPILE TO CHANGE THEM, THE SAME WAY     *        
003500* CBLANL04 HARD-CODES ITS RATE TABLE RATHER THAN READING IT      *        
003510* FROM A CONTROL CARD OR PARAMETER FILE.                         *        
003520******************************************************************        
003530*    ==== JOB CONTROL PARAMETERS ====                                     
003540*    THESE STAND IN FOR THE CONTROL CARD THE ONLINE VERSION               
003550*    OF THIS JOB WOULD HAVE PROMPTED THE OPERATOR FOR; THIS               
003560*    BATCH RUN CARRIES ITS AUTHOR/RATING SELECTIONS COMPILED              
003570*    IN, ONE RUN PER REQUESTED AUTHOR/RATING PAIR.                        
003580 01  JOB-CONTROL-PARMS.                                                   
003590     05  I-QUERY-AUTHOR            PIC X(40)                              
003600         VALUE "STEPHEN KING".                                            
003610*    I-QUERY-AUTHOR-UPPER IS BUILT ONCE AT 1000-INIT TIME AND             
003620*    HELD FOR THE LIFE OF THE RUN - THE CONTROL CARD AUTHOR               
003630*    DOES NOT CHANGE MID-JOB SO THERE IS NO NEED TO RE-FOLD IT            
003640*    ON EVERY TABLE SCAN (RQ 03-071).                                     
003650     05  I-QUERY-AUTHOR-UPPER      PIC X(40)                              
003660         VALUE SPACES.                                                    
003670*    I-QUERY-RATING IS REPORT 4'S TARGET RATING - PIC 9V99 SO             
003680*    IT COMPARES DIRECTLY AGAINST BT-RATING WITHOUT ANY TEXT              
003690*    CONVERSION, THE SAME AS THE STORED BOOK RATINGS.                     
003700     05  I-QUERY-RATING            PIC 9V99                               
003710         VALUE 4.70.                                                      
003720*    FILLER PADS JOB-CONTROL-PARMS OUT TO A ROUND 45 BYTES -              
003730*    NO FUNCTIONAL USE, JUST THE SHOP'S HABIT OF PADDING EVERY            
003740*    01-LEVEL GROUP TO A TIDY BOUNDARY.                                   
003750     05  FILLER                     PIC X(4)     VALUE SPACES.            
003760                                                                          
003770******************************************************************        
003780* QUOTE-AWARE SPLIT, IN OUTLINE - A DOUBLE QUOTE TOGGLES AN      *        
003790* "INSIDE QUOTES" STATE AND IS ITSELF DROPPED FROM THE LINE;     *        
003800* A COMMA SEEN WHILE THAT STATE IS ON IS SWAPPED FOR AN          *        
003810* UNPRINTABLE SENTINEL BYTE SO IT SURVIVES AS PART OF THE        *        
003820* FIELD TEXT RATHER THAN BREAKING THE FIELD IN TWO.  ONCE        *        
003830* EVERY QUOTED COMMA HAS BEEN SENTINEL'D OUT THIS WAY, A         *        
003840* SINGLE PLAIN UNSTRING DELIMITED BY "," SPLITS THE REMAINING    *        
003850* SEVEN REAL FIELDS CORRECTLY, AND THE SENTINEL IS SWAPPED       *        
003860* BACK TO A COMMA INSIDE THE TITLE/AUTHOR TEXT AFTERWARD.        *        
003870******************************************************************        
003880*    ==== CSV FIELD-SPLIT WORK AREA ====                                  
003890*    EACH RAW FIELD IS DECLARED WIDER THAN THE DATA IT ACTUALLY           
003900*    CARRIES SO UNSTRING HAS ROOM TO WORK; THE NUMERIC FIELDS             
003910*    BELOW ARE RE-EDITED INTO EXACT-WIDTH BUFFERS FURTHER DOWN            
003920*    BEFORE THEY ARE EVER NUMERIC-TESTED (RQ 03-047) - DO NOT             
003930*    TEST I-RAW-REVIEWS/PRICE/YEAR FOR NUMERIC DIRECTLY.                  
003940 01  CSV-SPLIT-AREA.                                                      
003950*    I-RAW-TITLE/I-RAW-AUTHOR ARE UNSTRING TARGETS SIZED TO               
003960*    MATCH BT-TITLE/BT-AUTHOR EXACTLY, SO NO RE-EDIT IS NEEDED -          
003970*    ONLY THE LEFT-TRIM PARAGRAPHS TOUCH THEM BEFORE THE MOVE             
003980*    INTO BOOK-TABLE.                                                     
003990     05  I-RAW-TITLE               PIC X(60).                             
004000     05  I-RAW-AUTHOR              PIC X(40).                             
004010*    I-RAW-RATING IS "N.NN" TEXT, SPLIT AGAIN BY                          
004020*    2180-EDIT-RATING'S OWN UNSTRING ON THE DECIMAL POINT.                
004030     05  I-RAW-RATING              PIC X(6).                              
004040*    I-RAW-REVIEWS/I-RAW-PRICE/I-RAW-YEAR ARE DELIBERATELY                
004050*    WIDER THAN BT-REVIEWS/BT-PRICE/BT-YEAR - SEE THE                     
004060*    NUMERIC-EDIT-AREA RATIONALE BELOW FOR WHY (RQ 03-047).               
004070     05  I-RAW-REVIEWS             PIC X(11).                             
004080     05  I-RAW-PRICE               PIC X(7).                              
004090     05  I-RAW-YEAR                PIC X(6).                              
004100*    I-RAW-GENRE IS THE FREE-TEXT GENRE COLUMN, EDITED DOWN TO            
004110*    A ONE-BYTE CODE BY 2190-EDIT-GENRE BEFORE STORAGE.                   
004120     05  I-RAW-GENRE               PIC X(20).                             
004130     05  FILLER                     PIC X(6)     VALUE SPACES.            
004140                                                                          
004150*    RATING-SPLIT HOLDS THE TWO HALVES OF THE "N.NN" RATING               
004160*    TEXT AFTER 2180-EDIT-RATING UNSTRINGS ON THE DECIMAL POINT.          
004170*    I-RATING-DOT IS DECLARED FOR VISUAL SYMMETRY WITH THE                
004180*    SOURCE TEXT BUT IS NEVER TESTED - THE UNSTRING DELIMITER             
004190*    ALREADY CONSUMED THE DOT ITSELF, SO THIS BYTE STAYS BLANK.           
004200 01  RATING-SPLIT.                                                        
004210     05  I-RATING-INT-TEXT         PIC X(1).                              
004220     05  I-RATING-DOT              PIC X(1).                              
004230     05  I-RATING-DEC-TEXT         PIC X(2).                              
004240     05  FILLER                     PIC X(4)     VALUE SPACES.            
004250                                                                          
004260*    ==== EXACT-WIDTH NUMERIC RE-EDIT AREA (RQ 03-047) ====               
004270*    REVIEWS/PRICE/YEAR ARRIVE IN I-RAW-REVIEWS/PRICE/YEAR                
004280*    RIGHT-PADDED WITH BLANKS OUT TO THE FULL UNSTRING TARGET             
004290*    WIDTH.  A NUMERIC CLASS TEST DEMANDS EVERY BYTE BE A DIGIT,          
004300*    SO THE TRAILING BLANKS FAIL THE TEST ON EVERY GOOD ROW.              
004310*    2177/2178/2179-EDIT-* RIGHT-JUSTIFY THE ACTUAL DIGITS INTO           
004320*    THESE EXACT-WIDTH FIELDS, ZERO-FILLING THE LEFTOVER HIGH-            
004330*    ORDER POSITIONS, BEFORE THE NUMERIC TEST RUNS - THE SAME             
004340*    APPROACH 2180-EDIT-RATING ALREADY USED FOR THE RATING FIELD.         
004350 01  NUMERIC-EDIT-AREA.                                                   
004360     05  I-REVIEWS-TEXT            PIC X(9).                              
004370     05  I-PRICE-TEXT              PIC X(5).                              
004380     05  I-YEAR-TEXT               PIC X(4).                              
004390     05  C-EDIT-POS                PIC 9(3)     VALUE ZERO COMP.          
004400     05  FILLER                     PIC X(3)     VALUE SPACES.            
004410                                                                          
004420*    H-GENRE-TEXT IS WHERE 2190-EDIT-GENRE FOLDS THE RAW                  
004430*    GENRE TEXT TO UPPERCASE AND LEFT-TRIMS IT BEFORE COMPARING           
004440*    AGAINST THE TWO RECOGNIZED SPELLINGS.                                
004450 01  H-GENRE-TEXT             PIC X(20).                                  
004460                                                                          
004470******************************************************************        
004480* SUBSCRIPT DISCIPLINE - BOOK-TABLE IS ADDRESSED BY              *        
004490* C-BOOK-CTR WHILE LOADING (2300-LOAD-TABLE) AND BY X            *        
004500* WHILE REPORTING (EVERY 3XXX PARAGRAPH).  THE TWO NEVER MIX -   *        
004510* ONCE THE LOAD PASS IS OVER, C-BOOK-CTR IS READ-ONLY AND        *        
004520* ONLY EVER USED AS THE SCAN LIMIT, NEVER AS A SCAN SUBSCRIPT    *        
004530* ITSELF.                                                        *        
004540******************************************************************        
004550*    ==== IN-STORAGE BOOK TABLE (ONE ROW PER LOADED BOOK) ====            
004560*    BT-AUTHOR-UPPER IS A CASE-FOLDED SHADOW OF BT-AUTHOR, BUILT          
004570*    ONCE AT LOAD TIME IN 2300-LOAD-TABLE, SO EVERY AUTHOR-MATCH          
004580*    REPORT CAN COMPARE UPPERCASE TO UPPERCASE WITHOUT RE-FOLDING         
004590*    THE SAME TABLE ROW ON EVERY PASS (RQ 03-071).  BT-AUTHOR             
004600*    ITSELF KEEPS THE EXTRACT'S NATURAL CASE FOR DISPLAY AND FOR          
004610*    THE CASE-SENSITIVE DISTINCT-AUTHOR LIST.                             
004620 01  BOOK-TABLE.                                                          
004630*    50 ENTRIES SINCE 07/19/93 (RQ 93-061) TO COVER THE FULL              
004640*    TOP 50 LIST - RAISED FROM THE ORIGINAL 40-ENTRY TABLE WHEN           
004650*    THE DIST CENTER STARTED SENDING THE FULL LIST.                       
004660     05  BOOK-TABLE-ENTRY OCCURS 50 TIMES.                        RQ93061 
004670*    BT-TITLE/BT-AUTHOR ARE LEFT-TRIMMED BUT OTHERWISE NATURAL            
004680*    CASE - TITLE AND AUTHOR TEXT AS THE EXTRACT SENT IT.                 
004690         10  BT-TITLE               PIC X(60).                            
004700         10  BT-AUTHOR              PIC X(40).                            
004710*    BT-AUTHOR-UPPER IS THE CASE-FOLDED SHADOW OF BT-AUTHOR -             
004720*    SEE THE BOOK-TABLE RATIONALE ABOVE (RQ 03-071).                      
004730         10  BT-AUTHOR-UPPER        PIC X(40).                    RQ03071 
004740*    BT-RATING IS A TRUE PIC 9V99 NUMERIC VALUE, BUILT BYTE BY            
004750*    BYTE THROUGH BT-RATING-PARTS BELOW RATHER THAN BY A NUMERIC          
004760*    MOVE FROM THE PARSED TEXT.                                           
004770         10  BT-RATING              PIC 9V99.                             
004780         10  BT-RATING-PARTS REDEFINES BT-RATING.                         
004790             15  BT-RATING-INT      PIC 9.                                
004800             15  BT-RATING-DEC      PIC 99.                               
004810*    BT-REVIEWS/BT-PRICE/BT-YEAR ARE THE THREE FIELDS 2177/2178/          
004820*    2179-EDIT-* RE-EDIT INTO EXACT WIDTH BEFORE THIS MOVE -              
004830*    SEE NUMERIC-EDIT-AREA'S RATIONALE ABOVE (RQ 03-047).                 
004840         10  BT-REVIEWS             PIC 9(9).                             
004850         10  BT-PRICE               PIC 9(5).                             
004860         10  BT-YEAR                PIC 9(4).                             
004870*    BT-GENRE-CODE IS THE NORMALIZED "F"/"N" CODE OUT OF                  
004880*    2190-EDIT-GENRE - NEVER THE RAW FREE-TEXT GENRE COLUMN.              
004890         10  BT-GENRE-CODE          PIC X(1).                             
004900*    TRAILING FILLER PAD, SAME HABIT AS EVERY OTHER 01/05-LEVEL           
004910*    GROUP IN THIS PROGRAM.                                               
004920         10  FILLER                 PIC X(4)     VALUE SPACES.            
004930                                                                          
004940*    ==== DISTINCT-AUTHOR WORK TABLE (FOR "ALL AUTHORS") ====             
004950*    SIZED TO MATCH BOOK-TABLE'S 50 ENTRIES - WORST CASE EVERY            
004960*    BOOK HAS A DIFFERENT AUTHOR.  3222-BUBBLE-COMPARE SWAPS TWO          
004970*    TABLE ROWS DURING THE SORT USING THE 77-LEVEL DA-SWAP-AREA           
004980*    DECLARED WITH THE OTHER 77S AT THE TOP OF THIS SECTION.              
004990 01  DISTINCT-AUTHOR-TABLE.                                               
005000     05  DISTINCT-AUTHOR-ENTRY OCCURS 50 TIMES.                   RQ93061 
005010         10  DA-AUTHOR              PIC X(40).                            
005020         10  FILLER                 PIC X(4)     VALUE SPACES.            
005030                                                                          
005040*    ==== GENRE COUNT TABLE (FOR DATASET STATISTICS) ====                 
005050*    GENRE-COUNT-TABLE/GENRE-COUNT-DIRECT ARE TWO VIEWS OF THE            
005060*    SAME TWO ENTRIES - THE OCCURS FORM WOULD LET A FUTURE                
005070*    GENRE GET ADDED BY SUBSCRIPT, BUT SINCE THIS PROGRAM ONLY            
005080*    EVER KNOWS FICTION/NON-FICTION, 2300-LOAD-TABLE AND                  
005090*    3600-RPT-STATISTICS ADDRESS THE COUNTERS DIRECTLY BY NAME            
005100*    THROUGH THE REDEFINES INSTEAD OF SUBSCRIPTING.                       
005110 01  GENRE-COUNT-TABLE.                                                   
005120     05  GENRE-COUNT-ENTRY OCCURS 2 TIMES.                                
005130         10  GC-GENRE-CODE          PIC X(1).                             
005140         10  GC-COUNT               PIC 9(9) COMP.                        
005150         10  FILLER                 PIC X(2)     VALUE SPACES.            
005160                                                                          
005170*    GC-FICTION-CODE/GC-NONFICTION-CODE ARE NEVER MOVED TO AT             
005180*    RUN TIME EXCEPT ONCE IN 1000-INIT - THE REDEFINES EXISTS             
005190*    PURELY SO 3600-RPT-STATISTICS CAN ADDRESS THE TWO COUNTS             
005200*    BY NAME INSTEAD OF BY GENRE-COUNT-ENTRY (1)/(2).                     
005210 01  GENRE-COUNT-DIRECT REDEFINES GENRE-COUNT-TABLE.                      
005220     05  GC-FICTION-CODE            PIC X(1).                             
005230     05  GC-FICTION-COUNT           PIC 9(9) COMP.                        
005240     05  FILLER                     PIC X(2)     VALUE SPACES.            
005250     05  GC-NONFICTION-CODE         PIC X(1).                             
005260     05  GC-NONFICTION-COUNT        PIC 9(9) COMP.                        
005270     05  FILLER                     PIC X(2)     VALUE SPACES.            
005280                                                                          
005290******************************************************************        
005300* CONTROL-BREAK NOTE - GENRE IS THE ONLY BREAK KEY IN THIS       *        
005310* PROGRAM AND IT IS A TWO-VALUE KEY KNOWN AT COMPILE TIME, SO    *        
005320* THE ACCUMULATION IS A PLAIN IF/ELSE IN 2300-LOAD-TABLE         *        
005330* RATHER THAN A CONVENTIONAL FIRST-OF/CHANGE-OF CONTROL BREAK    *        
005340* LIKE CBLANL02/CBLANL03 USE FOR THEIR MULTI-VALUE KEYS.         *        
005350******************************************************************        
005360*    ==== STATISTICS ACCUMULATORS ====                                    
005370*    C-RATING-SUM/C-PRICE-SUM ARE ROLLED FORWARD ONE ROW AT A             
005380*    TIME IN 2300-LOAD-TABLE SO 3600-RPT-STATISTICS NEVER HAS TO          
005390*    RE-SCAN THE TABLE TO COMPUTE THE AVERAGES.  C-RATING-DIFF            
005400*    IS THE SCRATCH FIELD FOR REPORT 4'S TOLERANCE COMPARE -              
005410*    SHARED BY BOTH 3405-COUNT-ONE-RATING AND 3410-RATING-ONE-            
005420*    BOOK SINCE THEY ARE NEVER ACTIVE AT THE SAME TIME.                   
005430 01  STATS-AREA.                                                          
005440     05  C-RATING-SUM             PIC 9(7)V99 VALUE ZERO COMP.            
005450     05  C-PRICE-SUM              PIC 9(9)    VALUE ZERO COMP.            
005460     05  C-AVG-RATING              PIC 9V99     VALUE ZERO.               
005470     05  C-AVG-PRICE               PIC 9(5)V99  VALUE ZERO.               
005480     05  C-RATING-DIFF             PIC 9V99     VALUE ZERO.               
005490     05  FILLER                     PIC X(4)     VALUE SPACES.            
005500                                                                          
005510*    ==== REPORT-LINE COMPOSE AREA AND EDITED FIELDS ====                 
005520*    MSG-TEXT IS THE ONE STAGING AREA EVERY REPORT PARAGRAPH              
005530*    STRINGS ITS OUTPUT LINE INTO BEFORE 3999-WRITE-LINE MOVES            
005540*    IT TO O-MSG-TEXT AND WRITES IT - KEEPS THE STRING LOGIC OUT          
005550*    OF THE PRINT-LINE LAYOUT ITSELF.                                     
005560 01  MSG-TEXT                    PIC X(120)   VALUE SPACES.               
005570*    THE COUNTER EDIT REUSED BY EVERY "(<N> TOTAL)" AND                   
005580*    NUMBERED-LIST-LINE PICTURE, AND THE SINGLE-RATING EDIT USED          
005590*    BY REPORT 4, ARE BOTH 77-LEVEL ITEMS DECLARED AT THE TOP OF          
005600*    THIS SECTION - SEE C-EDIT-CTR AND C-EDIT-RATING THERE.               
005610*    THE REMAINING EDIT FIELDS BELOW ARE EACH USED BY ONLY ONE            
005620*    REPORT PARAGRAPH SO THEY STAY HERE NEAR THE LAYOUTS THEY             
005630*    FEED.                                                                
005640 01  C-EDIT-AVG-RATING             PIC 9.99.                              
005650 01  C-EDIT-PRICE                  PIC ZZZZ9.                             
005660 01  C-EDIT-AVG-PRICE              PIC ZZZZ9.99.                          
005670                                                                          
005680*    ==== PAGE-HEADING AND ERROR-REPORT LINE LAYOUTS ====                 
005690*    CARRIED FORWARD FROM CBLANL05 UNCHANGED - SAME COMPANY               
005700*    BANNER, SAME ERROR-REPORT COLUMN LAYOUT, DIFFERENT REPORT            
005710*    TITLE TEXT FOR THIS CASE PROBLEM.                                    
005720*    COMPANY-TITLE IS THE TOP BANNER LINE OF EVERY PAGE ON BOTH           
005730*    PRTOUT AND PRTOUTERR - RUN DATE ON THE LEFT, JOB NAME IN             
005740*    THE MIDDLE, PAGE NUMBER ON THE RIGHT, SAME COLUMN POSITIONS          
005750*    AS EVERY OTHER CASE PROBLEM IN THE SERIES.                           
005760 01  COMPANY-TITLE.                                                       
005770     05  FILLER                     PIC X(6)     VALUE "DATE:".           
005780     05  O-MONTH                    PIC 99.                               
005790     05  FILLER                     PIC X        VALUE "/".               
005800     05  O-DAY                      PIC 99.                               
005810     05  FILLER                     PIC X        VALUE "/".               
005820     05  O-YEAR                     PIC 9(4).                             
005830     05  FILLER                     PIC X(32)    VALUE SPACES.            
005840     05  FILLER                     PIC X(38)                             
005850         VALUE "AMAZON TOP 50 BESTSELLING BOOKS JOB".                     
005860     05  FILLER                     PIC X(38)    VALUE SPACES.            
005870     05  FILLER                     PIC X(6)     VALUE "PAGE:".           
005880     05  O-PCTR                     PIC Z9.                               
005890                                                                          
005900*    DIVISION-TITLE IS THE SECOND HEADING LINE - PROGRAM ID ON            
005910*    THE LEFT, DIVISION NAME ON THE RIGHT, PRINTED UNDER THE              
005920*    COMPANY-TITLE LINE ON EVERY PAGE BREAK.                              
005930 01  DIVISION-TITLE.                                                      
005940     05  FILLER                    PIC X(8)    VALUE "CBLANL06".          
005950     05  FILLER                     PIC X(49)    VALUE SPACES.            
005960     05  FILLER                     PIC X(18)                             
005970         VALUE "LINDQUIST DIVISION".                                      
005980     05  FILLER                     PIC X(57)    VALUE SPACES.            
005990                                                                          
006000*    REPORT-TITLE IS PRTOUT'S THIRD HEADING LINE, CENTERED, ONLY          
006010*    PRINTED ON THE MAIN ANALYSIS REPORT - PRTOUTERR'S THIRD              
006020*    LINE IS ERROR-TITLE BELOW INSTEAD.                                   
006030 01  REPORT-TITLE.                                                        
006040     05  FILLER                     PIC X(52)    VALUE SPACES.            
006050     05  FILLER                     PIC X(28)                             
006060         VALUE "BESTSELLER ANALYSIS REPORT".                              
006070     05  FILLER                     PIC X(52)    VALUE SPACES.            
006080                                                                          
006090*    BLANK-LINE IS WRITTEN BETWEEN REPORT SECTIONS BY                     
006100*    3999-WRITE-BLANK TO SEPARATE ONE SECTION FROM THE NEXT.              
006110 01  BLANK-LINE.                                                          
006120     05  FILLER                     PIC X(132)   VALUE SPACES.            
006130                                                                          
006140*    ERROR-TITLE IS PRTOUTERR'S THIRD HEADING LINE - THE ERROR            
006150*    REPORT'S OWN CENTERED TITLE, PARALLEL TO REPORT-TITLE ABOVE.         
006160 01  ERROR-TITLE.                                                         
006170     05  FILLER                     PIC X(60)    VALUE SPACES.            
006180     05  FILLER               PIC X(12) VALUE "ERROR REPORT".             
006190     05  FILLER                     PIC X(60)    VALUE SPACES.            
006200                                                                          
006210*    ERROR-LINE IS THE COLUMN-HEADING LINE PRINTED ONCE PER               
006220*    PAGE ON PRTOUTERR, ABOVE EACH BATCH OF ERROR-RECORD-LINE             
006230*    DETAIL ROWS.                                                         
006240 01  ERROR-LINE.                                                          
006250     05  FILLER               PIC X(12) VALUE "ERROR RECORD".             
006260     05  FILLER                     PIC X(60)    VALUE SPACES.            
006270     05  FILLER                     PIC X(17)                             
006280         VALUE "ERROR DESCRIPTION".                                       
006290     05  FILLER                     PIC X(43)    VALUE SPACES.            
006300                                                                          
006310*    ERROR-RECORD-LINE IS ONE ERROR-REPORT DETAIL LINE -                  
006320*    O-BAD-RECORD CARRIES THE FIRST 71 BYTES OF THE OFFENDING             
006330*    RAW INPUT LINE, O-ERR-MSG CARRIES WHICHEVER EDIT PARAGRAPH           
006340*    REJECTED IT SAID WAS WRONG.                                          
006350 01  ERROR-RECORD-LINE.                                                   
006360     05  O-BAD-RECORD               PIC X(71).                            
006370     05  FILLER                     PIC X        VALUE SPACES.            
006380     05  O-ERR-MSG                  PIC X(59).                            
006390     05  FILLER                     PIC X(1)     VALUE SPACES.            
006400                                                                          
006410*    ERROR-TOTAL-LINE IS THE LAST LINE OF THE ERROR REPORT,               
006420*    WRITTEN ONCE BY 3900-ERROR-TOTAL AFTER END OF FILE.                  
006430 01  ERROR-TOTAL-LINE.                                                    
006440     05  FILLER               PIC X(13) VALUE "TOTAL ERRORS ".            
006450     05  O-ERR-CTR                  PIC Z,ZZ9.                            
006460     05  FILLER                     PIC X(114)   VALUE SPACES.            
006470                                                                          
006480*    GENERIC-MSG-LINE IS THE ONE DETAIL-LINE LAYOUT ALL SIX               
006490*    PRTOUT REPORT SECTIONS SHARE - O-MSG-TEXT IS WHATEVER                
006500*    MSG-TEXT HOLDS AT THE TIME 3999-WRITE-LINE RUNS.                     
006510 01  GENERIC-MSG-LINE.                                                    
006520     05  O-MSG-TEXT                 PIC X(120).                           
006530     05  FILLER                     PIC X(12)    VALUE SPACES.            
006540                                                                          
006550 PROCEDURE DIVISION.                                                      
006560                                                                          
006570******************************************************************        
006580* PROCEDURE DIVISION CODING NOTES FOR THIS PROGRAM -             *        
006590* SAME HOUSE STANDARDS AS EVERY OTHER CASE PROBLEM IN THE        *        
006600* SERIES:                                                        *        
006610*                                                                *        
006620*   - PARAGRAPHS ARE NUMBERED IN 100-UNIT BLOCKS BY              *        
006630*     FUNCTION (0000 DRIVER, 1000 INIT, 2000 READ/EDIT/          *        
006640*     LOAD, 3000 CLOSE/REPORT, 9000 I/O UTILITY) SO A NEW        *        
006650*     STEP CAN BE INSERTED LATER WITHOUT RENUMBERING             *        
006660*     EVERYTHING BELOW IT.                                       *        
006670*   - VALIDATION PARAGRAPHS USE GO TO WITHIN THEIR OWN           *        
006680*     PERFORM ... THRU ... -EXIT RANGE ONLY - NEVER A GO TO      *        
006690*     THAT JUMPS OUT OF THE RANGE IT WAS PERFORMED UNDER.        *        
006700*   - EVERY VARYING LOOP CALLS AN OUT-OF-LINE PARAGRAPH FOR      *        
006710*     ITS BODY - THIS SHOP DOES NOT WRITE INLINE                 *        
006720*     PERFORM ... END-PERFORM.                                   *        
006730*   - NO INTRINSIC FUNCTIONS EXCEPT FUNCTION CURRENT-DATE -      *        
006740*     THE COMPILER LEVEL THIS PROGRAM WAS ORIGINALLY WRITTEN     *        
006750*     AGAINST DID NOT CARRY THE FULL INTRINSIC FUNCTION          *        
006760*     LIBRARY.                                                   *        
006770******************************************************************        
006780                                                                          
006790*    0000-CBLANL06 IS THE ONLY PARAGRAPH PERFORMED FROM THE               
006800*    DECLARATIVES-FREE MAIN LINE - INIT ONCE, READ/EDIT/LOAD              
006810*    UNTIL END OF FILE, THEN RUN THE FIXED REPORT CASCADE.                
006820 0000-CBLANL06.                                                           
006830    PERFORM 1000-INIT.                                                    
006840    PERFORM 2000-MAINLINE                                                 
006850        UNTIL MORE-RECS = "NO".                                           
006860    PERFORM 3000-CLOSING.                                                 
006870    STOP RUN.                                                             
006880                                                                          
006890                                                                          
006900*    1000-INIT OPENS ALL THREE FILES, PRIMES THE READ-AHEAD               
006910*    (TWO READS - ONE TO DISCARD THE HEADER LINE, ONE TO PRIME            
006920*    MAINLINE WITH THE FIRST DATA ROW), SEEDS THE GENRE COUNT             
006930*    TABLE, AND FOLDS THE CONTROL-CARD AUTHOR TO UPPERCASE ONCE           
006940*    SO EVERY LATER AUTHOR-MATCH REPORT CAN REUSE IT (RQ 03-071).         
006950 1000-INIT.                                                               
006960    MOVE FUNCTION CURRENT-DATE TO I-DATE.                                 
006970    MOVE I-DAY TO O-DAY.                                                  
006980    MOVE I-MONTH TO O-MONTH.                                              
006990    MOVE I-YEAR TO O-YEAR.                                                
007000                                                                          
007010    MOVE "F" TO GC-FICTION-CODE.                                          
007020    MOVE ZERO TO GC-FICTION-COUNT.                                        
007030    MOVE "N" TO GC-NONFICTION-CODE.                                       
007040    MOVE ZERO TO GC-NONFICTION-COUNT.                                     
007050                                                                          
007060*    UPPERCASE COPY OF THE CONTROL CARD AUTHOR - BUILT ONCE HERE          
007070*    RATHER THAN INSIDE EACH REPORT'S SCAN PARAGRAPH SINCE THE            
007080*    CONTROL CARD VALUE NEVER CHANGES DURING THE RUN (RQ 03-071).         
007090    MOVE I-QUERY-AUTHOR TO I-QUERY-AUTHOR-UPPER.                          
007100    INSPECT I-QUERY-AUTHOR-UPPER                                          
007110        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
007120                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
007130                                                                          
007140*    ALL THREE FILES OPEN TOGETHER AT THE TOP OF THE RUN AND              
007150*    STAY OPEN UNTIL 3000-CLOSING - THERE IS NO MID-JOB CLOSE/            
007160*    REOPEN CYCLE ANYWHERE IN THIS PROGRAM.                               
007170    OPEN INPUT BOOK-INPUT-FILE.                                           
007180    OPEN OUTPUT PRTOUT.                                                   
007190    OPEN OUTPUT PRTOUTERR.                                                
007200                                                                          
007210*    FIRST READ DISCARDS THE COLUMN-HEADING LINE THE DIST                 
007220*    CENTER EXTRACT ALWAYS CARRIES ON RECORD 1; SECOND READ               
007230*    PRIMES MAINLINE WITH THE FIRST DATA ROW.                             
007240    PERFORM 9000-READ.                                                    
007250    PERFORM 9000-READ.                                                    
007260    PERFORM 9100-ERR-HEADING.                                             
007270    PERFORM 9900-HEADING.                                                 
007280                                                                          
007290                                                                          
007300*    2000-MAINLINE RUNS ONCE PER INPUT RECORD - VALIDATE, THEN            
007310*    EITHER LOG THE ROW TO THE ERROR REPORT OR LOAD IT INTO               
007320*    BOOK-TABLE, THEN READ THE NEXT RECORD.                               
007330 2000-MAINLINE.                                                           
007340    PERFORM 2100-VALIDATION THRU 2100-EXIT.                               
007350    IF ERR-SWITCH = "YES"                                                 
007360        PERFORM 2200-ERROR-PRT                                            
007370    ELSE                                                                  
007380        PERFORM 2300-LOAD-TABLE                                           
007390    END-IF.                                                               
007400                                                                          
007410    PERFORM 9000-READ.                                                    
007420                                                                          
007430                                                                          
007440******************************************************************        
007450* VALIDATION SEQUENCE FOR ONE DATA ROW, TOP TO BOTTOM -          *        
007460*                                                                *        
007470*   1. STRIP QUOTES / SENTINEL QUOTED COMMAS                     *        
007480*   2. COUNT FIELDS, REJECT IF NOT EXACTLY 7                     *        
007490*   3. SPLIT ON COMMA, LEFT-TRIM TITLE AND AUTHOR                *        
007500*   4. REJECT IF TITLE OR AUTHOR CAME BACK BLANK                 *        
007510*   5. EDIT RATING, REJECT IF NOT NUMERIC 0.00-9.99              *        
007520*   6. EDIT REVIEWS, REJECT IF NOT NUMERIC                       *        
007530*   7. EDIT PRICE, REJECT IF NOT NUMERIC                         *        
007540*   8. EDIT PUBLICATION YEAR, REJECT IF NOT NUMERIC              *        
007550*   9. EDIT GENRE, REJECT IF NOT A RECOGNIZED SPELLING           *        
007560*                                                                *        
007570* ANY REJECTION AT ANY STEP GOES TO 2100-EXIT IMMEDIATELY -      *        
007580* A ROW THAT FAILS STEP 3 IS NEVER RUN THROUGH STEPS 5-9.        *        
007590******************************************************************        
007600*    2100-VALIDATION NEVER SEES THE HEADER LINE - 1000-INIT'S             
007610*    EXTRA READ-AHEAD ALREADY CONSUMED IT.  THIS PARAGRAPH SPLITS         
007620*    AND EDITS EVERY DATA LINE ONLY.  A "GO TO 2100-EXIT" ON              
007630*    ANY FAILURE MATCHES THE CBLANL05 VALIDATION STYLE.  EACH             
007640*    EDIT STEP OWNS ITS OWN ERR-SWITCH SO THIS PARAGRAPH ONLY             
007650*    HAS TO TEST THE SWITCH AND SUPPLY THE MESSAGE TEXT.                  
007660 2100-VALIDATION.                                                         
007670                                                                          
007680    MOVE "YES" TO ERR-SWITCH.                                             
007690                                                                          
007700    PERFORM 2150-STRIP-QUOTES.                                            
007710    PERFORM 2160-COUNT-FIELDS.                                            
007720                                                                          
007730*    FIELD-COUNT CHECK RUNS BEFORE THE SPLIT ITSELF - A ROW WITH          
007740*    THE WRONG NUMBER OF COMMAS IS REJECTED WITHOUT EVER                  
007750*    ATTEMPTING TO UNSTRING IT, SO A SHORT ROW CANNOT LEAVE               
007760*    STALE DATA FROM THE PRIOR ROW SITTING IN CSV-SPLIT-AREA.             
007770    IF C-FIELD-COUNT NOT = 7                                              
007780        MOVE "ROW DOES NOT HAVE 7 FIELDS." TO O-ERR-MSG                   
007790        GO TO 2100-EXIT                                                   
007800    END-IF.                                                               
007810                                                                          
007820    PERFORM 2170-SPLIT-FIELDS.                                            
007830                                                                          
007840*    TITLE/AUTHOR REQUIRED CHECKS RUN AFTER THE LEFT-TRIM INSIDE          
007850*    2170-SPLIT-FIELDS SO A FIELD THAT IS ALL BLANKS COMES BACK           
007860*    AS SPACES RATHER THAN AS A NON-BLANK RUN OF LEADING SPACES.          
007870    IF I-RAW-TITLE = SPACES                                               
007880        MOVE "TITLE REQUIRED." TO O-ERR-MSG                               
007890        GO TO 2100-EXIT                                                   
007900    END-IF.                                                               
007910                                                                          
007920    IF I-RAW-AUTHOR = SPACES                                              
007930        MOVE "AUTHOR REQUIRED." TO O-ERR-MSG                              
007940        GO TO 2100-EXIT                                                   
007950    END-IF.                                                               
007960                                                                          
007970    PERFORM 2180-EDIT-RATING.                                             
007980    IF ERR-SWITCH = "YES"                                                 
007990        MOVE "RATING NOT NUMERIC 0.00-9.99." TO O-ERR-MSG                 
008000        GO TO 2100-EXIT                                                   
008010    END-IF.                                                               
008020                                                                          
008030*    REVIEWS/PRICE/YEAR ARE EACH RE-EDITED INTO AN EXACT-WIDTH            
008040*    FIELD BEFORE THE NUMERIC TEST RUNS - SEE THE RATIONALE ON            
008050*    NUMERIC-EDIT-AREA UP IN WORKING-STORAGE (RQ 03-047).                 
008060    PERFORM 2177-EDIT-REVIEWS.                                            
008070    IF ERR-SWITCH = "YES"                                                 
008080        MOVE "REVIEW COUNT NOT NUMERIC." TO O-ERR-MSG                     
008090        GO TO 2100-EXIT                                                   
008100    END-IF.                                                               
008110                                                                          
008120    PERFORM 2178-EDIT-PRICE.                                              
008130    IF ERR-SWITCH = "YES"                                                 
008140        MOVE "PRICE NOT NUMERIC." TO O-ERR-MSG                            
008150        GO TO 2100-EXIT                                                   
008160    END-IF.                                                               
008170                                                                          
008180    PERFORM 2179-EDIT-YEAR.                                               
008190    IF ERR-SWITCH = "YES"                                                 
008200        MOVE "PUBLICATION YEAR NOT NUMERIC." TO O-ERR-MSG                 
008210        GO TO 2100-EXIT                                                   
008220    END-IF.                                                               
008230                                                                          
008240    PERFORM 2190-EDIT-GENRE.                                              
008250    IF ERR-SWITCH = "YES"                                                 
008260        MOVE "GENRE NOT FICTION OR NON FICTION." TO O-ERR-MSG             
008270        GO TO 2100-EXIT                                                   
008280    END-IF.                                                               
008290                                                                          
008300    MOVE "NO" TO ERR-SWITCH.                                              
008310                                                                          
008320*    2100-EXIT IS THE SINGLE COMMON LANDING SPOT EVERY REJECT             
008330*    GO TO ABOVE TARGETS - A ROW CAN FAIL THE FIELD COUNT, THE            
008340*    TITLE/AUTHOR REQUIRED CHECK, ANY OF THE FIVE NUMERIC/GENRE           
008350*    EDITS, OR NONE OF THE ABOVE, AND ALL PATHS CONVERGE HERE.            
008360 2100-EXIT.                                                               
008370    EXIT.                                                                 
008380                                                                          
008390                                                                          
008400*    2150-STRIP-QUOTES WALKS THE LINE ONE BYTE AT A TIME.                 
008410*    A DOUBLE QUOTE TOGGLES HAVE-QUOTE-SW AND IS DROPPED                  
008420*    FROM THE OUTPUT.  A COMMA SEEN WHILE INSIDE QUOTES IS                
008430*    REPLACED WITH C-SENTINEL SO IT SURVIVES THE UNSTRING                 
008440*    BELOW AS PART OF THE FIELD, NOT AS A FIELD BREAK.                    
008450 2150-STRIP-QUOTES.                                                       
008460                                                                          
008470    MOVE "N" TO HAVE-QUOTE-SW.                                            
008480    MOVE 0 TO C-LINE-LEN.                                                 
008490                                                                          
008500    PERFORM 2155-SCAN-ONE-CHAR                                            
008510        VARYING X FROM 1 BY 1                                             
008520            UNTIL X > 255.                                                
008530                                                                          
008540                                                                          
008550*    OUT-OF-LINE VARYING BODY - PERFORM ... END-PERFORM IS NOT            
008560*    USED IN THIS SHOP'S CODE, SO EVERY VARYING LOOP CALLS OUT            
008570*    TO A NUMBERED PARAGRAPH LIKE THIS ONE.                               
008580 2155-SCAN-ONE-CHAR.                                                      
008590                                                                          
008600    IF CSV-CHAR (X) = '"'                                                 
008610        IF INSIDE-QUOTES                                                  
008620            SET OUTSIDE-QUOTES TO TRUE                                    
008630        ELSE                                                              
008640            SET INSIDE-QUOTES TO TRUE                                     
008650        END-IF                                                            
008660        MOVE SPACE TO CSV-CHAR (X)                                        
008670    ELSE                                                                  
008680        IF CSV-CHAR (X) = ','  AND  INSIDE-QUOTES                         
008690            MOVE C-SENTINEL TO CSV-CHAR (X)                               
008700        END-IF                                                            
008710    END-IF.                                                               
008720                                                                          
008730                                                                          
008740*    2160-COUNT-FIELDS TREATS THE NUMBER OF COMMAS LEFT IN                
008750*    THE CLEANED LINE (AFTER QUOTED COMMAS WERE SENTINEL'D                
008760*    OUT ABOVE) AS ONE LESS THAN THE FIELD COUNT.                         
008770 2160-COUNT-FIELDS.                                                       
008780                                                                          
008790    MOVE 1 TO C-FIELD-COUNT.                                              
008800                                                                          
008810    PERFORM 2165-COUNT-ONE-CHAR                                           
008820        VARYING X FROM 1 BY 1                                             
008830            UNTIL X > 255.                                                
008840                                                                          
008850                                                                          
008860*    OUT-OF-LINE VARYING BODY, SAME REASON AS 2155-SCAN-ONE-CHAR          
008870*    ABOVE - NO INLINE PERFORM ... END-PERFORM IN THIS SHOP.              
008880 2165-COUNT-ONE-CHAR.                                                     
008890                                                                          
008900    IF CSV-CHAR (X) = ','                                                 
008910        ADD 1 TO C-FIELD-COUNT                                            
008920    END-IF.                                                               
008930                                                                          
008940                                                                          
008950*    2170-SPLIT-FIELDS RUNS ONE PLAIN UNSTRING NOW THAT                   
008960*    2150-STRIP-QUOTES HAS SENTINEL'D OUT EVERY COMMA THAT WAS            
008970*    INSIDE A QUOTED FIELD - THE 7 REMAINING COMMAS ARE ALL               
008980*    REAL FIELD BREAKS.                                                   
008990 2170-SPLIT-FIELDS.                                                       
009000                                                                          
009010    MOVE SPACES TO CSV-SPLIT-AREA.                                        
009020                                                                          
009030    UNSTRING CSV-INPUT-RECORD DELIMITED BY ","                            
009040        INTO I-RAW-TITLE                                                  
009050             I-RAW-AUTHOR                                                 
009060             I-RAW-RATING                                                 
009070             I-RAW-REVIEWS                                                
009080             I-RAW-PRICE                                                  
009090             I-RAW-YEAR                                                   
009100             I-RAW-GENRE                                                  
009110    END-UNSTRING.                                                         
009120                                                                          
009130    INSPECT I-RAW-TITLE  REPLACING ALL C-SENTINEL BY ",".                 
009140    INSPECT I-RAW-AUTHOR REPLACING ALL C-SENTINEL BY ",".                 
009150                                                                          
009160*    TRIM RULE - LEADING/TRAILING BLANKS ARE ALREADY GONE ON              
009170*    THE TRAILING SIDE BECAUSE THE FIELD IS RIGHT-PADDED WITH             
009180*    SPACES BY THE UNSTRING; MOVE THROUGH A REFERENCE-MODIFIED            
009190*    FIELD TO DROP LEADING BLANKS.                                        
009200    PERFORM 2175-LEFT-TRIM-TITLE.                                         
009210    PERFORM 2176-LEFT-TRIM-AUTHOR.                                        
009220                                                                          
009230                                                                          
009240*    LEFT-TRIM BY REFERENCE MODIFICATION - FIND THE FIRST NON-            
009250*    BLANK BYTE, THEN MOVE THE FIELD ONTO ITSELF STARTING AT              
009260*    THAT POSITION.  A MOVE OF A SHORTER SOURCE TO A FIXED-               
009270*    LENGTH RECEIVING FIELD SPACE-PADS THE REST AUTOMATICALLY,            
009280*    WHICH IS WHY NO SEPARATE SPACE-FILL STEP IS NEEDED AFTER.            
009290 2175-LEFT-TRIM-TITLE.                                                    
009300                                                                          
009310    PERFORM 2175A-SCAN-TITLE                                              
009320        VARYING X FROM 1 BY 1                                             
009330            UNTIL X > 60 OR                                               
009340                 I-RAW-TITLE (X:1) NOT = SPACE.                           
009350                                                                          
009360 2175A-SCAN-TITLE.                                                        
009370                                                                          
009380*    OUT-OF-LINE VARYING BODY - MATCHES 2155-SCAN-ONE-CHAR'S              
009390*    SHAPE.  NOTHING TO DO BUT ADVANCE X; THE TEST CLAUSE                 
009400*    ON THE PERFORM STATEMENT DOES ALL THE REAL WORK.                     
009410    CONTINUE.                                                             
009420                                                                          
009430                                                                          
009440    IF X > 1 AND X < 61                                                   
009450        MOVE I-RAW-TITLE (X:) TO I-RAW-TITLE                              
009460    END-IF.                                                               
009470                                                                          
009480                                                                          
009490*    SAME LEFT-TRIM TECHNIQUE AS 2175-LEFT-TRIM-TITLE ABOVE,              
009500*    APPLIED TO THE AUTHOR FIELD INSTEAD OF THE TITLE FIELD.              
009510 2176-LEFT-TRIM-AUTHOR.                                                   
009520                                                                          
009530    PERFORM 2176A-SCAN-AUTHOR                                             
009540        VARYING X FROM 1 BY 1                                             
009550            UNTIL X > 40 OR                                               
009560                I-RAW-AUTHOR (X:1) NOT = SPACE.                           
009570                                                                          
009580 2176A-SCAN-AUTHOR.                                                       
009590                                                                          
009600*    SAME IDEA AS 2175A-SCAN-TITLE, ONE FIELD OVER - KEPT AS ITS          
009610*    OWN PARAGRAPH RATHER THAN A SHARED ONE SO THE FIELD NAME             
009620*    STAYS HARD-CODED AND OBVIOUS TO THE NEXT READER.                     
009630    CONTINUE.                                                             
009640                                                                          
009650                                                                          
009660    IF X > 1 AND X < 41                                                   
009670        MOVE I-RAW-AUTHOR (X:) TO I-RAW-AUTHOR                            
009680    END-IF.                                                               
009690                                                                          
009700                                                                          
009710*    2180-EDIT-RATING SPLITS "N.NN" ON THE DECIMAL POINT AND              
009720*    BUILDS BT-RATING'S BYTES DIRECTLY THROUGH ITS REDEFINES              
009730*    SO THE RESULT IS A TRUE PIC 9V99 VALUE, NOT A TEXT MOVE.             
009740 2180-EDIT-RATING.                                                        
009750                                                                          
009760    MOVE "NO" TO ERR-SWITCH.                                              
009770    MOVE SPACES TO RATING-SPLIT.                                          
009780                                                                          
009790    UNSTRING I-RAW-RATING DELIMITED BY "."                                
009800        INTO I-RATING-INT-TEXT                                            
009810             I-RATING-DEC-TEXT                                            
009820    END-UNSTRING.                                                         
009830                                                                          
009840    IF I-RATING-INT-TEXT NOT NUMERIC                                      
009850        MOVE "YES" TO ERR-SWITCH                                          
009860        GO TO 2180-EXIT                                                   
009870    END-IF.                                                               
009880                                                                          
009890*    A ONE-DIGIT REMAINDER LIKE ".8" UNSTRINGS AS "8" WITH A              
009900*    TRAILING SPACE, WHICH MEANS EIGHT TENTHS - PAD THE SPACE             
009910*    WITH A ZERO RATHER THAN SHIFTING THE DIGIT (RQ 91-121).              
009920    IF I-RATING-DEC-TEXT (2:1) = SPACE                                    
009930        MOVE "0" TO I-RATING-DEC-TEXT (2:1)                       RQ91121 
009940    END-IF.                                                               
009950                                                                          
009960    IF I-RATING-DEC-TEXT NOT NUMERIC                                      
009970        MOVE "YES" TO ERR-SWITCH                                          
009980        GO TO 2180-EXIT                                                   
009990    END-IF.                                                               
010000                                                                          
010010    MOVE I-RATING-INT-TEXT TO BT-RATING-INT (C-BOOK-CTR + 1).             
010020    MOVE I-RATING-DEC-TEXT TO BT-RATING-DEC (C-BOOK-CTR + 1).             
010030                                                                          
010040*    2180-EXIT IS THE FALL-THROUGH/GO TO TARGET FOR A BAD                 
010050*    RATING TEXT - EITHER HALF OF THE UNSTRING RESULT NOT                 
010060*    NUMERIC.                                                             
010070 2180-EXIT.                                                               
010080    EXIT.                                                                 
010090                                                                          
010100                                                                          
010110*    2177-EDIT-REVIEWS RE-EDITS I-RAW-REVIEWS (PIC X(11), THE             
010120*    UNSTRING TARGET WIDTH) DOWN INTO I-REVIEWS-TEXT (PIC X(9),           
010130*    BT-REVIEWS' EXACT WIDTH) BEFORE THE NUMERIC TEST RUNS.               
010140*    2177A-SCAN-REVIEWS WALKS BACKWARD FROM THE END OF THE RAW            
010150*    FIELD TO FIND THE LAST NON-BLANK BYTE - THAT IS WHERE THE            
010160*    DIGIT STRING UNSTRING LEFT IN THE FIELD ACTUALLY ENDS - SO           
010170*    THE DIGITS CAN BE RIGHT-JUSTIFIED AND ZERO-FILLED ON THE             
010180*    LEFT, THE SAME SHAPE A NUMERIC EDIT FIELD NEEDS (RQ 03-047).         
010190 2177-EDIT-REVIEWS.                                                       
010200                                                                          
010210    MOVE "NO" TO ERR-SWITCH.                                              
010220    MOVE ZERO TO Y.                                                       
010230                                                                          
010240    PERFORM 2177A-SCAN-REVIEWS                                            
010250        VARYING Y FROM 11 BY -1                                           
010260            UNTIL Y < 1 OR                                                
010270                I-RAW-REVIEWS (Y:1) NOT = SPACE.                          
010280                                                                          
010290*    Y = 0 MEANS THE FIELD WAS ALL BLANKS; Y > 9 MEANS                    
010300*    MORE DIGITS THAN BT-REVIEWS CAN HOLD - BOTH ARE REJECTS.             
010310    IF Y < 1 OR Y > 9                                                     
010320        MOVE "YES" TO ERR-SWITCH                                          
010330        GO TO 2177-EXIT                                                   
010340    END-IF.                                                               
010350                                                                          
010360    COMPUTE C-EDIT-POS = 10 - Y.                                          
010370    MOVE ZERO TO I-REVIEWS-TEXT.                                          
010380    MOVE I-RAW-REVIEWS (1:Y)                                              
010390        TO I-REVIEWS-TEXT (C-EDIT-POS:Y).                                 
010400                                                                          
010410    IF I-REVIEWS-TEXT NOT NUMERIC                                         
010420        MOVE "YES" TO ERR-SWITCH                                          
010430    END-IF.                                                               
010440                                                                          
010450*    2177-EXIT - GO TO TARGET WHEN THE SCAN FINDS TOO MANY OR             
010460*    TOO FEW REVIEWS DIGITS; FALL-THROUGH TARGET OTHERWISE.               
010470 2177-EXIT.                                                               
010480    EXIT.                                                                 
010490                                                                          
010500                                                                          
010510 2177A-SCAN-REVIEWS.                                                      
010520                                                                          
010530*    BACKWARD-WALKING BODY - NOTHING HAPPENS HERE EITHER; THE             
010540*    PERFORM'S VARYING/UNTIL CLAUSE DOES THE STEPPING AND THE             
010550*    STOPPING BOTH.                                                       
010560    CONTINUE.                                                             
010570                                                                          
010580                                                                          
010590*    2178-EDIT-PRICE - SAME EXACT-WIDTH RE-EDIT AS 2177 ABOVE,            
010600*    SCALED TO I-RAW-PRICE'S PIC X(7) AND BT-PRICE'S PIC 9(5)             
010610*    (RQ 03-047).                                                         
010620 2178-EDIT-PRICE.                                                         
010630                                                                          
010640    MOVE "NO" TO ERR-SWITCH.                                              
010650    MOVE ZERO TO Y.                                                       
010660                                                                          
010670    PERFORM 2178A-SCAN-PRICE                                              
010680        VARYING Y FROM 7 BY -1                                            
010690            UNTIL Y < 1 OR                                                
010700                I-RAW-PRICE (Y:1) NOT = SPACE.                            
010710                                                                          
010720    IF Y < 1 OR Y > 5                                                     
010730        MOVE "YES" TO ERR-SWITCH                                          
010740        GO TO 2178-EXIT                                                   
010750    END-IF.                                                               
010760                                                                          
010770    COMPUTE C-EDIT-POS = 6 - Y.                                           
010780    MOVE ZERO TO I-PRICE-TEXT.                                            
010790    MOVE I-RAW-PRICE (1:Y)                                                
010800        TO I-PRICE-TEXT (C-EDIT-POS:Y).                                   
010810                                                                          
010820    IF I-PRICE-TEXT NOT NUMERIC                                           
010830        MOVE "YES" TO ERR-SWITCH                                          
010840    END-IF.                                                               
010850                                                                          
010860*    2178-EXIT - SAME ROLE AS 2177-EXIT ABOVE, FOR THE PRICE              
010870*    FIELD'S RE-EDIT INSTEAD OF THE REVIEWS FIELD'S.                      
010880 2178-EXIT.                                                               
010890    EXIT.                                                                 
010900                                                                          
010910                                                                          
010920 2178A-SCAN-PRICE.                                                        
010930                                                                          
010940*    SAME BACKWARD SCAN AS 2177A-SCAN-REVIEWS, ONE FIELD OVER.            
010950    CONTINUE.                                                             
010960                                                                          
010970                                                                          
010980*    2179-EDIT-YEAR - SAME EXACT-WIDTH RE-EDIT AGAIN, SCALED TO           
010990*    I-RAW-YEAR'S PIC X(6) AND BT-YEAR'S PIC 9(4) (RQ 03-047).            
011000 2179-EDIT-YEAR.                                                          
011010                                                                          
011020    MOVE "NO" TO ERR-SWITCH.                                              
011030    MOVE ZERO TO Y.                                                       
011040                                                                          
011050    PERFORM 2179A-SCAN-YEAR                                               
011060        VARYING Y FROM 6 BY -1                                            
011070            UNTIL Y < 1 OR                                                
011080                I-RAW-YEAR (Y:1) NOT = SPACE.                             
011090                                                                          
011100    IF Y < 1 OR Y > 4                                                     
011110        MOVE "YES" TO ERR-SWITCH                                          
011120        GO TO 2179-EXIT                                                   
011130    END-IF.                                                               
011140                                                                          
011150    COMPUTE C-EDIT-POS = 5 - Y.                                           
011160    MOVE ZERO TO I-YEAR-TEXT.                                             
011170    MOVE I-RAW-YEAR (1:Y)                                                 
011180        TO I-YEAR-TEXT (C-EDIT-POS:Y).                                    
011190                                                                          
011200    IF I-YEAR-TEXT NOT NUMERIC                                            
011210        MOVE "YES" TO ERR-SWITCH                                          
011220    END-IF.                                                               
011230                                                                          
011240*    2179-EXIT - SAME ROLE AGAIN, FOR THE YEAR FIELD'S RE-EDIT -          
011250*    THE LAST OF THE THREE EXACT-WIDTH NUMERIC RE-EDITS.                  
011260 2179-EXIT.                                                               
011270    EXIT.                                                                 
011280                                                                          
011290                                                                          
011300 2179A-SCAN-YEAR.                                                         
011310                                                                          
011320*    LAST OF THE THREE BACKWARD SCANS - REVIEWS, PRICE, YEAR -            
011330*    ALL THREE THE SAME SHAPE ON PURPOSE.                                 
011340    CONTINUE.                                                             
011350                                                                          
011360                                                                          
011370******************************************************************        
011380* GENRE NORMALIZATION HISTORY - ONLY TWO SPELLINGS HAVE EVER     *        
011390* BEEN RECOGNIZED, "FICTION" AND "NON FICTION" (WITH A           *        
011400* SPACE).  THE EXTRACT BRIEFLY SENT A HYPHENATED                 *        
011410* "NON-FICTION" IN 1995 (RQ 95-201) - THAT WAS CONFIRMED TO      *        
011420* BE A THIRD, UNRECOGNIZED SPELLING AND LEFT REJECTING TO        *        
011430* BOOKERR RATHER THAN SILENTLY FOLDED INTO A RECOGNIZED ONE.     *        
011440* THE SECOND RECOGNIZED SPELLING, "NONFICTION" (NO SEPARATOR     *        
011450* AT ALL), WAS ADDED IN 2004 WHEN A DIFFERENT UPSTREAM FEED      *        
011460* STARTED SUPPLYING THIS EXTRACT (RQ 04-098).  ANY FURTHER       *        
011470* SPELLING THAT SHOWS UP LATER GETS THE SAME TREATMENT -         *        
011480* EITHER ADDED AS A THIRD OR CONDITION IF THE DIVISION WANTS     *        
011490* IT RECOGNIZED, OR LEFT TO FALL THROUGH TO THE ERROR REPORT     *        
011500* IF NOT.                                                        *        
011510******************************************************************        
011520*    2190-EDIT-GENRE CASE-FOLDS THE FREE-TEXT GENRE, THEN                 
011530*    COMPARES IT AGAINST THE TWO RECOGNIZED SPELLINGS.  NO                
011540*    HYPHEN FOLD ON PURPOSE (RQ 95-201) - A HYPHENATED                    
011550*    "NON-FICTION" IS NOT ONE OF THE TWO RECOGNIZED SPELLINGS             
011560*    AND MUST FALL THROUGH TO THE ELSE BELOW THE SAME AS ANY              
011570*    OTHER UNKNOWN GENRE.  "NONFICTION" (NO SPACE, NO HYPHEN)             
011580*    IS THE SECOND RECOGNIZED SPELLING (RQ 04-098).                       
011590 2190-EDIT-GENRE.                                                         
011600                                                                          
011610    MOVE "NO" TO ERR-SWITCH.                                              
011620    MOVE I-RAW-GENRE TO H-GENRE-TEXT.                                     
011630                                                                          
011640    INSPECT H-GENRE-TEXT                                                  
011650        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
011660                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
011670                                                                          
011680    PERFORM 2191-LEFT-TRIM-GENRE.                                         
011690                                                                          
011700    IF H-GENRE-TEXT = "FICTION"                                           
011710        MOVE "F" TO BT-GENRE-CODE (C-BOOK-CTR + 1)                        
011720    ELSE                                                                  
011730        IF H-GENRE-TEXT = "NON FICTION" OR                                
011740                H-GENRE-TEXT = "NONFICTION"                       RQ04098 
011750            MOVE "N" TO BT-GENRE-CODE (C-BOOK-CTR + 1)                    
011760        ELSE                                                              
011770            MOVE "YES" TO ERR-SWITCH                                      
011780        END-IF                                                            
011790    END-IF.                                                               
011800                                                                          
011810                                                                          
011820*    THIRD AND LAST OF THE THREE LEFT-TRIM PARAGRAPHS - RUN ON            
011830*    THE EDITED GENRE TEXT AFTER THE HYPHEN FOLD AND CASE FOLD            
011840*    HAVE ALREADY HAPPENED IN 2190-EDIT-GENRE ABOVE, SO A LINE            
011850*    THAT READ " fiction" WITH A LEADING BLANK COMPARES CLEAN             
011860*    AGAINST THE LITERAL "FICTION" BELOW.                                 
011870 2191-LEFT-TRIM-GENRE.                                                    
011880                                                                          
011890    PERFORM 2191A-SCAN-GENRE                                              
011900        VARYING X FROM 1 BY 1                                             
011910            UNTIL X > 20 OR                                               
011920                H-GENRE-TEXT (X:1) NOT = SPACE.                           
011930                                                                          
011940 2191A-SCAN-GENRE.                                                        
011950                                                                          
011960*    FORWARD SCAN, SAME SHAPE AS 2175A-SCAN-TITLE AND                     
011970*    2176A-SCAN-AUTHOR - THE EDITED GENRE TEXT GETS THE SAME              
011980*    LEFT-TRIM TREATMENT AS TITLE AND AUTHOR.                             
011990    CONTINUE.                                                             
012000                                                                          
012010                                                                          
012020    IF X > 1 AND X < 21                                                   
012030        MOVE H-GENRE-TEXT (X:) TO H-GENRE-TEXT                            
012040    END-IF.                                                               
012050                                                                          
012060                                                                          
012070******************************************************************        
012080* ERROR-REPORT PHILOSOPHY - A MALFORMED ROW NEVER ABENDS         *        
012090* THE JOB.  IT IS LOGGED TO BOOKERR WITH THE RAW TEXT AND A      *        
012100* ONE-LINE REASON, THE RUN-TOTAL ERROR COUNT IS BUMPED, AND      *        
012110* THE JOB CONTINUES ON TO THE NEXT INPUT LINE.  THIS MATCHES     *        
012120* THE OPERATING PHILOSOPHY OF EVERY OTHER CASE PROBLEM IN THE    *        
012130* SERIES THAT SPLITS A VALID/INVALID REPORT PAIR - A BAD         *        
012140* EXTRACT ROW IS AN OPERATOR'S PROBLEM TO FOLLOW UP THE NEXT     *        
012150* MORNING, NOT A REASON TO STOP THE WHOLE ANALYSIS RUN.          *        
012160******************************************************************        
012170*    2200-ERROR-PRT LOGS THE OFFENDING RAW LINE AND THE EDIT              
012180*    PARAGRAPH'S O-ERR-MSG TEXT TO THE ERROR REPORT AND BUMPS             
012190*    THE RUN-TOTAL ERROR COUNT PRINTED BY 3900-ERROR-TOTAL.               
012200 2200-ERROR-PRT.                                                          
012210                                                                          
012220    MOVE CSV-INPUT-RECORD (1:71) TO O-BAD-RECORD.                         
012230                                                                          
012240    WRITE PRTLINE-ERR                                                     
012250        FROM ERROR-RECORD-LINE                                            
012260            AFTER ADVANCING 2 LINES                                       
012270                AT EOP                                                    
012280                    PERFORM 9100-ERR-HEADING.                             
012290                                                                          
012300    ADD 1 TO C-ERR-CTR.                                                   
012310                                                                          
012320                                                                          
012330*    2300-LOAD-TABLE ADDS THE EDITED ROW TO BOOK-TABLE AND                
012340*    ROLLS THE GENRE/RATING/PRICE ACCUMULATORS FORWARD IN                 
012350*    THE SAME PASS SO A MID-FILE REJECTION CANNOT LEAVE THE               
012360*    GENRE TOTALS OUT OF STEP WITH THE BOOK COUNT (RQ 91-140).            
012370*    REVIEWS/PRICE/YEAR NOW COME FROM THE EXACT-WIDTH EDIT                
012380*    FIELDS BUILT IN 2177/2178/2179 ABOVE, NOT FROM THE RAW               
012390*    UNSTRING TARGETS (RQ 03-047).  BT-AUTHOR-UPPER IS BUILT              
012400*    HERE, ONCE PER ROW, FOR THE CASE-FOLDED AUTHOR REPORTS               
012410*    (RQ 03-071).                                                         
012420 2300-LOAD-TABLE.                                                         
012430                                                                          
012440    ADD 1 TO C-BOOK-CTR.                                                  
012450                                                                          
012460    MOVE I-RAW-TITLE  TO BT-TITLE  (C-BOOK-CTR).                          
012470    MOVE I-RAW-AUTHOR TO BT-AUTHOR (C-BOOK-CTR).                          
012480                                                                          
012490    MOVE BT-AUTHOR (C-BOOK-CTR) TO BT-AUTHOR-UPPER (C-BOOK-CTR).  RQ03071 
012500    INSPECT BT-AUTHOR-UPPER (C-BOOK-CTR)                                  
012510        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
012520                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
012530                                                                          
012540    MOVE I-REVIEWS-TEXT TO BT-REVIEWS (C-BOOK-CTR).               RQ03047 
012550    MOVE I-PRICE-TEXT   TO BT-PRICE   (C-BOOK-CTR).                       
012560    MOVE I-YEAR-TEXT    TO BT-YEAR    (C-BOOK-CTR).                       
012570                                                                          
012580    ADD BT-RATING (C-BOOK-CTR) TO C-RATING-SUM.                   RQ91140 
012590    ADD BT-PRICE (C-BOOK-CTR)  TO C-PRICE-SUM.                            
012600                                                                          
012610*    ONLY TWO GENRE CODES EXIST (2190-EDIT-GENRE REJECTS ANYTHING         
012620*    ELSE BEFORE A ROW EVER REACHES THIS PARAGRAPH), SO A PLAIN           
012630*    IF/ELSE IS ENOUGH - NO EVALUATE OR TABLE SEARCH NEEDED.              
012640    IF BT-GENRE-CODE (C-BOOK-CTR) = "F"                                   
012650        ADD 1 TO GC-FICTION-COUNT                                         
012660    ELSE                                                                  
012670        ADD 1 TO GC-NONFICTION-COUNT                                      
012680    END-IF.                                                               
012690                                                                          
012700                                                                          
012710******************************************************************        
012720* EMPTY-DATASET GUARD - IF NOT ONE SINGLE ROW OF THE EXTRACT     *        
012730* PASSED VALIDATION, RUNNING ANY OF THE SIX REPORTS AGAINST      *        
012740* AN EMPTY BOOK-TABLE WOULD BE MEANINGLESS (AND, FOR REPORT      *        
012750* 6'S AVERAGE COMPUTE, A DIVIDE BY ZERO).  3050-BANNER PRINTS    *        
012760* "NO BOOKS LOADED" AND 3000-CLOSING SKIPS STRAIGHT TO THE       *        
012770* ERROR TOTAL AND FILE CLOSES WITHOUT RUNNING ANY REPORT         *        
012780* PARAGRAPH AT ALL.                                              *        
012790******************************************************************        
012800*    3000-CLOSING RUNS THE FIXED REPORT CASCADE ONCE, IN ORDER,           
012810*    AFTER END OF FILE - THIS REPLACES THE ONLINE VERSION'S               
012820*    MENU LOOP, WHICH LET AN OPERATOR PICK ONE REPORT AT A TIME.          
012830*    REPORTS ARE SKIPPED ENTIRELY WHEN THE TABLE CAME UP EMPTY -          
012840*    3050-BANNER ALREADY PRINTED THE "NO BOOKS LOADED" LINE IN            
012850*    THAT CASE.                                                           
012860 3000-CLOSING.                                                            
012870                                                                          
012880    PERFORM 3050-BANNER.                                                  
012890                                                                          
012900    IF C-BOOK-CTR NOT = ZERO                                              
012910        PERFORM 3100-RPT-TOTAL-BY-AUTHOR                                  
012920        PERFORM 3200-RPT-ALL-AUTHORS                                      
012930        PERFORM 3300-RPT-BOOKS-BY-AUTHOR                                  
012940        PERFORM 3400-RPT-BOOKS-BY-RATING                                  
012950        PERFORM 3500-RPT-PRICES-BY-AUTHOR                                 
012960        PERFORM 3600-RPT-STATISTICS                                       
012970    END-IF.                                                               
012980                                                                          
012990    PERFORM 3900-ERROR-TOTAL.                                             
013000                                                                          
013010    CLOSE BOOK-INPUT-FILE.                                                
013020    CLOSE PRTOUT.                                                         
013030    CLOSE PRTOUTERR.                                                      
013040                                                                          
013050                                                                          
013060*    3050-BANNER PRINTS THE HEADER LINE AND EITHER THE                    
013070*    "SUCCESSFULLY LOADED" COUNT OR THE EMPTY-DATASET HALT                
013080*    LINE FROM THE BATCH FLOW EMPTY-DATASET GUARD.                        
013090 3050-BANNER.                                                             
013100                                                                          
013110    MOVE "=== AMAZON TOP 50 BESTSELLING BOOKS ANALYSIS ==="               
013120        TO MSG-TEXT                                                       
013130    PERFORM 3999-WRITE-LINE.                                              
013140                                                                          
013150    IF C-BOOK-CTR = ZERO                                                  
013160        MOVE "NO BOOKS LOADED" TO MSG-TEXT                                
013170        PERFORM 3999-WRITE-LINE                                           
013180    ELSE                                                                  
013190        MOVE C-BOOK-CTR TO C-EDIT-CTR                                     
013200        STRING "SUCCESSFULLY LOADED " DELIMITED BY SIZE                   
013210               C-EDIT-CTR           DELIMITED BY SIZE                     
013220               " BOOKS FROM DATASET." DELIMITED BY SIZE                   
013230                   INTO MSG-TEXT                                          
013240        PERFORM 3999-WRITE-LINE                                           
013250    END-IF.                                                               
013260                                                                          
013270    PERFORM 3999-WRITE-BLANK.                                             
013280                                                                          
013290                                                                          
013300******************************************************************        
013310* REPORT CASCADE - REPORTS 1 THROUGH 6 BELOW RUN IN THIS         *        
013320* FIXED ORDER EVERY TIME, ONE PASS, NO OPERATOR CHOICE - THIS    *        
013330* REPLACES THE ONLINE VERSION'S MENU LOOP WHERE AN OPERATOR      *        
013340* PICKED ONE REPORT AT A TIME AND COULD RUN THE SAME REPORT      *        
013350* TWICE OR SKIP ONE ENTIRELY.  A BATCH RUN OF THIS JOB ALWAYS    *        
013360* PRODUCES ALL SIX SECTIONS, EVERY TIME, IN THIS ORDER:          *        
013370*                                                                *        
013380*   3100  TOTAL BOOKS BY AUTHOR                                  *        
013390*   3200  ALL AUTHORS                                            *        
013400*   3300  BOOKS BY AUTHOR                                        *        
013410*   3400  BOOKS BY RATING                                        *        
013420*   3500  BOOK PRICES BY AUTHOR                                  *        
013430*   3600  DATASET STATISTICS                                     *        
013440******************************************************************        
013450*    ==== REPORT 1 - TOTAL BOOKS BY AUTHOR ====                           
013460*    A BLANK CONTROL-CARD AUTHOR SHORT-CIRCUITS THE SCAN                  
013470*    ENTIRELY (RQ 02-017) SO THE COUNT STAYS ZERO AND THE                 
013480*    EMPTY-RESULT LINE PRINTS WITHOUT EVER TOUCHING BOOK-TABLE.           
013490 3100-RPT-TOTAL-BY-AUTHOR.                                                
013500                                                                          
013510    MOVE ZERO TO Z.                                                       
013520                                                                          
013530    IF I-QUERY-AUTHOR NOT = SPACES                                RQ02017 
013540        PERFORM 3110-COUNT-ONE-AUTHOR                                     
013550            VARYING X FROM 1 BY 1                                         
013560                UNTIL X > C-BOOK-CTR                                      
013570    END-IF.                                                               
013580                                                                          
013590    IF Z = ZERO                                                           
013600        STRING "NO BOOKS FOUND FOR AUTHOR: "                              
013610                   DELIMITED BY SIZE                                      
013620               I-QUERY-AUTHOR DELIMITED BY SIZE                           
013630                   INTO MSG-TEXT                                          
013640    ELSE                                                                  
013650        MOVE Z TO C-EDIT-CTR                                              
013660        STRING "TOTAL BOOKS BY " DELIMITED BY SIZE                        
013670               I-QUERY-AUTHOR    DELIMITED BY SIZE                        
013680               ": "               DELIMITED BY SIZE                       
013690               C-EDIT-CTR        DELIMITED BY SIZE                        
013700                   INTO MSG-TEXT                                          
013710    END-IF.                                                               
013720                                                                          
013730    PERFORM 3999-WRITE-LINE.                                              
013740    PERFORM 3999-WRITE-BLANK.                                             
013750                                                                          
013760                                                                          
013770******************************************************************        
013780* CASE-FOLD HISTORY - THIS PROGRAM SHIPPED IN 1991 COMPARING     *        
013790* BT-AUTHOR TO I-QUERY-AUTHOR DIRECTLY, WHICH ONLY WORKED        *        
013800* BECAUSE THE ORIGINAL SAMPLE EXTRACT HAPPENED TO CARRY EVERY    *        
013810* AUTHOR NAME IN ALL CAPS.  ONCE A MIXED-CASE EXTRACT SHOWED     *        
013820* UP IN 2003 THE DIRECT COMPARE STOPPED MATCHING AND HAD TO      *        
013830* BE REPLACED WITH THE UPPERCASED-SHADOW-FIELD APPROACH BELOW    *        
013840* (RQ 03-071) - SEE THE CHANGE LOG.                              *        
013850******************************************************************        
013860*    3110-COUNT-ONE-AUTHOR COMPARES THE UPPERCASED SHADOW                 
013870*    FIELDS, NOT BT-AUTHOR/I-QUERY-AUTHOR THEMSELVES, SO A                
013880*    MIXED-CASE EXTRACT AUTHOR STILL MATCHES AN ALL-CAPS (OR              
013890*    ANY OTHER CASE) CONTROL CARD VALUE (RQ 03-071).  THIS                
013900*    PARAGRAPH IS ALSO REUSED BY REPORT 3'S COUNT-ONLY PASS               
013910*    BELOW SINCE BOTH REPORTS COUNT THE SAME MATCH SET.                   
013920 3110-COUNT-ONE-AUTHOR.                                                   
013930                                                                          
013940    IF BT-AUTHOR-UPPER (X) = I-QUERY-AUTHOR-UPPER                 RQ03071 
013950        ADD 1 TO Z                                                        
013960    END-IF.                                                               
013970                                                                          
013980                                                                          
013990******************************************************************        
014000* REPORT 2 - ALL AUTHORS - THE ONLY REPORT WITH NO CONTROL-      *        
014010* CARD PARAMETER TO MATCH AGAINST.  IT ALWAYS PRODUCES THE       *        
014020* FULL DISTINCT-AUTHOR LIST REGARDLESS OF WHAT I-QUERY-          *        
014030* AUTHOR OR I-QUERY-RATING ARE SET TO FOR THIS RUN.              *        
014040******************************************************************        
014050*    ==== REPORT 2 - ALL AUTHORS ====                                     
014060 3200-RPT-ALL-AUTHORS.                                                    
014070                                                                          
014080*    BUILD THE DISTINCT LIST FIRST, THEN SORT IT, THEN PRINT -            
014090*    THE HEADER LINE NEEDS THE FINAL DISTINCT COUNT SO THE SORT           
014100*    HAS TO FINISH BEFORE ANYTHING IS WRITTEN.                            
014110    PERFORM 3210-BUILD-DISTINCT.                                          
014120    PERFORM 3220-SORT-AUTHORS.                                            
014130                                                                          
014140    MOVE C-DISTINCT-CTR TO C-EDIT-CTR.                                    
014150    STRING "ALL AUTHORS IN THE DATASET (" DELIMITED BY SIZE               
014160           C-EDIT-CTR                    DELIMITED BY SIZE                
014170           " TOTAL):"                     DELIMITED BY SIZE               
014180               INTO MSG-TEXT.                                             
014190    PERFORM 3999-WRITE-LINE.                                              
014200                                                                          
014210    PERFORM 3230-LIST-ONE-AUTHOR                                          
014220        VARYING X FROM 1 BY 1                                             
014230            UNTIL X > C-DISTINCT-CTR.                                     
014240                                                                          
014250    PERFORM 3999-WRITE-BLANK.                                             
014260                                                                          
014270                                                                          
014280*    DISTINCTNESS IS EXACT-STRING (CASE-SENSITIVE) - ONLY THE             
014290*    SEARCH/FILTER REPORTS CASE-FOLD, PER THE BOOKSERVICE RULE.           
014300*    THAT MEANS "Stephen King" AND "STEPHEN KING" WOULD LIST AS           
014310*    TWO SEPARATE AUTHORS HERE EVEN THOUGH A SEARCH FOR EITHER            
014320*    SPELLING MATCHES BOTH ROWS IN REPORTS 1, 3 AND 5.                    
014330 3210-BUILD-DISTINCT.                                                     
014340                                                                          
014350    MOVE ZERO TO C-DISTINCT-CTR.                                          
014360                                                                          
014370    PERFORM 3211-CHECK-ONE-BOOK                                           
014380        VARYING X FROM 1 BY 1                                             
014390            UNTIL X > C-BOOK-CTR.                                         
014400                                                                          
014410                                                                          
014420*    ONE ITERATION OF THE OUTER SCAN OVER BOOK-TABLE - RESET              
014430*    THE FOUND SWITCH, CHECK THE CURRENT AUTHOR AGAINST EVERY             
014440*    DISTINCT NAME COLLECTED SO FAR, ADD IT ONLY IF NOT FOUND.            
014450 3211-CHECK-ONE-BOOK.                                                     
014460                                                                          
014470    MOVE "N" TO FOUND-SW.                                                 
014480                                                                          
014490    IF C-DISTINCT-CTR NOT = ZERO                                          
014500        PERFORM 3212-COMPARE-ONE-DISTINCT                                 
014510            VARYING Y FROM 1 BY 1                                         
014520                UNTIL Y > C-DISTINCT-CTR                                  
014530    END-IF.                                                               
014540                                                                          
014550    IF NOT AUTHOR-FOUND                                                   
014560        ADD 1 TO C-DISTINCT-CTR                                           
014570        MOVE BT-AUTHOR (X) TO DA-AUTHOR (C-DISTINCT-CTR)                  
014580    END-IF.                                                               
014590                                                                          
014600                                                                          
014610*    CASE-SENSITIVE ON PURPOSE - DO NOT SWITCH THIS COMPARE TO            
014620*    THE UPPERCASED SHADOW FIELDS; THE DISTINCT-AUTHOR LIST IS            
014630*    THE ONE PLACE THE SPEC CALLS FOR NATURAL-CASE MATCHING.              
014640 3212-COMPARE-ONE-DISTINCT.                                               
014650                                                                          
014660    IF BT-AUTHOR (X) = DA-AUTHOR (Y)                                      
014670        SET AUTHOR-FOUND TO TRUE                                          
014680    END-IF.                                                               
014690                                                                          
014700                                                                          
014710******************************************************************        
014720* WHY A BUBBLE SORT - THIS SHOP'S COMPILER LEVEL AT THE TIME     *        
014730* HAD NO SORT VERB OVER AN IN-STORAGE TABLE (COBOL'S SORT        *        
014740* VERB ONLY WORKS ON A FILE), AND A 50-ENTRY TABLE IS FAR TOO    *        
014750* SMALL TO JUSTIFY SPILLING IT TO A WORK FILE JUST TO GET A      *        
014760* SORT VERB - AN IN-STORAGE BUBBLE SORT IS THE SIMPLEST          *        
014770* CORRECT ANSWER FOR A TABLE THIS SIZE.                          *        
014780******************************************************************        
014790*    3220-SORT-AUTHORS IS A PLAIN BUBBLE SORT, ASCENDING ON               
014800*    THE STORED AUTHOR STRING - THE TABLE NEVER HOLDS MORE                
014810*    THAN 50 ENTRIES SO THE N-SQUARED PASS IS CHEAP ENOUGH.               
014820 3220-SORT-AUTHORS.                                                       
014830                                                                          
014840    IF C-DISTINCT-CTR > 1                                                 
014850        PERFORM 3221-BUBBLE-PASS                                          
014860            VARYING X FROM 1 BY 1                                         
014870                UNTIL X > C-DISTINCT-CTR - 1                              
014880    END-IF.                                                               
014890                                                                          
014900                                                                          
014910*    ONE OUTER BUBBLE-SORT PASS - THE INNER RANGE SHRINKS BY              
014920*    ONE EACH TIME (DISTINCT-CTR MINUS X) SINCE EVERY PASS                
014930*    BUBBLES THE NEXT-LARGEST NAME INTO ITS FINAL SLOT AT THE             
014940*    BOTTOM OF THE REMAINING RANGE.                                       
014950 3221-BUBBLE-PASS.                                                        
014960                                                                          
014970    PERFORM 3222-BUBBLE-COMPARE                                           
014980        VARYING Y FROM 1 BY 1                                             
014990            UNTIL Y > C-DISTINCT-CTR - X.                                 
015000                                                                          
015010                                                                          
015020*    ADJACENT-PAIR COMPARE-AND-SWAP - THE ONE STEP THAT ACTUALLY          
015030*    MOVES A NAME.  DA-SWAP-AREA IS THE THREE-WAY SHUFFLE FIELD           
015040*    SINCE COBOL HAS NO SINGLE STATEMENT THAT SWAPS TWO TABLE             
015050*    ENTRIES IN PLACE.                                                    
015060 3222-BUBBLE-COMPARE.                                                     
015070                                                                          
015080    IF DA-AUTHOR (Y) > DA-AUTHOR (Y + 1)                                  
015090        MOVE DA-AUTHOR (Y)     TO DA-SWAP-AREA                            
015100        MOVE DA-AUTHOR (Y + 1) TO DA-AUTHOR (Y)                           
015110        MOVE DA-SWAP-AREA         TO DA-AUTHOR (Y + 1)                    
015120    END-IF.                                                               
015130                                                                          
015140                                                                          
015150*    3230-LIST-ONE-AUTHOR PRINTS ONE NUMBERED LINE PER SORTED             
015160*    DISTINCT-AUTHOR-TABLE ENTRY - X DOUBLES AS BOTH THE                  
015170*    TABLE SUBSCRIPT AND THE DISPLAY LINE NUMBER SINCE THE LIST           
015180*    IS PRINTED IN THE SAME ORDER IT WAS SORTED INTO.                     
015190 3230-LIST-ONE-AUTHOR.                                                    
015200                                                                          
015210    MOVE X TO C-EDIT-CTR.                                                 
015220    STRING C-EDIT-CTR      DELIMITED BY SIZE                              
015230           ". "             DELIMITED BY SIZE                             
015240           DA-AUTHOR (X) DELIMITED BY SIZE                                
015250               INTO MSG-TEXT.                                             
015260    PERFORM 3999-WRITE-LINE.                                              
015270                                                                          
015280                                                                          
015290*    ==== REPORT 3 - BOOKS BY AUTHOR ====                                 
015300*    SAME BLANK-AUTHOR SHORT-CIRCUIT AND SAME UPPERCASED                  
015310*    COMPARE AS REPORT 1 - A SILENT COUNT-ONLY PASS OVER                  
015320*    3110-COUNT-ONE-AUTHOR RUNS FIRST SO THE HEADER LINE CAN              
015330*    CARRY THE FINAL MATCH COUNT, THEN A SECOND PASS LISTS THE            
015340*    TITLES THROUGH 3310-TITLE-ONE-AUTHOR BELOW.                          
015350 3300-RPT-BOOKS-BY-AUTHOR.                                                
015360                                                                          
015370    MOVE ZERO TO Z.                                                       
015380                                                                          
015390    IF I-QUERY-AUTHOR NOT = SPACES                                        
015400        PERFORM 3110-COUNT-ONE-AUTHOR                                     
015410            VARYING X FROM 1 BY 1                                         
015420                UNTIL X > C-BOOK-CTR                                      
015430    END-IF.                                                               
015440                                                                          
015450*    Z CAME BACK FROM THE COUNT-ONLY PASS ABOVE - ZERO MEANS              
015460*    EITHER THE AUTHOR WAS BLANK (SKIPPED THE SCAN ENTIRELY) OR           
015470*    NO ROW IN THE TABLE MATCHED IT; EITHER WAY THE EMPTY-RESULT          
015480*    LINE IS THE SAME.                                                    
015490    IF Z = ZERO                                                           
015500        STRING "NO BOOKS FOUND FOR AUTHOR: "                              
015510                DELIMITED BY SIZE                                         
015520            I-QUERY-AUTHOR DELIMITED BY SIZE                              
015530                INTO MSG-TEXT                                             
015540        PERFORM 3999-WRITE-LINE                                           
015550    ELSE                                                                  
015560        MOVE Z TO C-EDIT-CTR                                              
015570        STRING "BOOKS BY " DELIMITED BY SIZE                              
015580            I-QUERY-AUTHOR    DELIMITED BY SIZE                           
015590            " (" DELIMITED BY SIZE                                        
015600            C-EDIT-CTR        DELIMITED BY SIZE                           
015610            " TOTAL):"         DELIMITED BY SIZE                          
015620                INTO MSG-TEXT                                             
015630        PERFORM 3999-WRITE-LINE                                           
015640        PERFORM 3310-TITLE-ONE-AUTHOR                                     
015650            VARYING X FROM 1 BY 1                                         
015660                UNTIL X > C-BOOK-CTR                                      
015670    END-IF.                                                               
015680                                                                          
015690    PERFORM 3999-WRITE-BLANK.                                             
015700                                                                          
015710                                                                          
015720*    3310-TITLE-ONE-AUTHOR RE-COUNTS Z AS IT LISTS SO THE                 
015730*    NUMBERED LINES START AT 1 REGARDLESS OF HOW MANY OTHER               
015740*    AUTHORS' BOOKS SIT BEFORE THIS AUTHOR'S ROWS IN THE TABLE.           
015750 3310-TITLE-ONE-AUTHOR.                                                   
015760                                                                          
015770    IF BT-AUTHOR-UPPER (X) = I-QUERY-AUTHOR-UPPER                 RQ03071 
015780        ADD 1 TO Z                                                        
015790        MOVE Z TO C-EDIT-CTR                                              
015800        STRING C-EDIT-CTR      DELIMITED BY SIZE                          
015810            ". "             DELIMITED BY SIZE                            
015820            BT-TITLE (X)  DELIMITED BY SIZE                               
015830                INTO MSG-TEXT                                             
015840        PERFORM 3999-WRITE-LINE                                           
015850    END-IF.                                                               
015860                                                                          
015870                                                                          
015880*    ==== REPORT 4 - BOOKS BY RATING ====                                 
015890*    TOLERANCE COMPARE IS WRITTEN OUT AS A LARGER-MINUS-                  
015900*    SMALLER SUBTRACTION RATHER THAN FUNCTION ABS BECAUSE THIS            
015910*    SHOP'S COMPILER LEVEL AT THE TIME THIS PROGRAM WAS WRITTEN           
015920*    DID NOT CARRY INTRINSIC FUNCTIONS - THE SUBTRACTION GIVES            
015930*    THE SAME ANSWER WITHOUT ONE.  THE TABLE IS SCANNED TWICE -           
015940*    ONCE TO GET THE MATCH COUNT FOR THE HEADER LINE, ONCE                
015950*    TO LIST THE MATCHES - SAME AS REPORT 3.                              
015960 3400-RPT-BOOKS-BY-RATING.                                                
015970                                                                          
015980    MOVE ZERO TO Z.                                                       
015990                                                                          
016000    PERFORM 3405-COUNT-ONE-RATING                                         
016010        VARYING X FROM 1 BY 1                                             
016020            UNTIL X > C-BOOK-CTR.                                         
016030                                                                          
016040*    SAME TWO-PASS SHAPE AS REPORT 3 - 3405-COUNT-ONE-RATING              
016050*    ALREADY RAN ABOVE, SO Z IS THE FINAL MATCH COUNT BEFORE              
016060*    ANY OUTPUT LINE IS BUILT.                                            
016070    IF Z = ZERO                                                           
016080        MOVE I-QUERY-RATING TO C-EDIT-RATING                              
016090        STRING "NO BOOKS FOUND WITH RATING: "                             
016100                DELIMITED BY SIZE                                         
016110            C-EDIT-RATING DELIMITED BY SIZE                               
016120                INTO MSG-TEXT                                             
016130        PERFORM 3999-WRITE-LINE                                           
016140    ELSE                                                                  
016150        MOVE I-QUERY-RATING TO C-EDIT-RATING                              
016160        MOVE Z TO C-EDIT-CTR                                              
016170        STRING "BOOKS WITH RATING " DELIMITED BY SIZE                     
016180            C-EDIT-RATING       DELIMITED BY SIZE                         
016190            " (" DELIMITED BY SIZE                                        
016200            C-EDIT-CTR          DELIMITED BY SIZE                         
016210            " TOTAL):"           DELIMITED BY SIZE                        
016220                INTO MSG-TEXT                                             
016230        PERFORM 3999-WRITE-LINE                                           
016240        PERFORM 3410-RATING-ONE-BOOK                                      
016250            VARYING X FROM 1 BY 1                                         
016260                UNTIL X > C-BOOK-CTR                                      
016270    END-IF.                                                               
016280                                                                          
016290    PERFORM 3999-WRITE-BLANK.                                             
016300                                                                          
016310                                                                          
016320******************************************************************        
016330* NO FUNCTION ABS HERE ON PURPOSE - THIS SHOP'S COMPILER         *        
016340* LEVEL AT WRITE-UP TIME PREDATES THE 1989 INTRINSIC-FUNCTION    *        
016350* EXTENSION, SO WHAT THE SPEC WRITES AS ABS(STORED-RATING -      *        
016360* TARGET-RATING) < 0.01 IS SPELLED OUT HERE AS AN EXPLICIT       *        
016370* LARGER-MINUS-SMALLER SUBTRACTION INSTEAD - SAME RESULT,        *        
016380* NO INTRINSIC FUNCTION CALL, ONE COMPARE.                       *        
016390******************************************************************        
016400*    3405-COUNT-ONE-RATING TALLIES MATCHES ONLY - NO                      
016410*    OUTPUT - SO THE HEADER ABOVE CAN CARRY THE TOTAL.                    
016420 3405-COUNT-ONE-RATING.                                                   
016430                                                                          
016440    IF BT-RATING (X) >= I-QUERY-RATING                                    
016450        COMPUTE C-RATING-DIFF =                                           
016460            BT-RATING (X) - I-QUERY-RATING                                
016470    ELSE                                                                  
016480        COMPUTE C-RATING-DIFF =                                           
016490            I-QUERY-RATING - BT-RATING (X)                                
016500    END-IF.                                                               
016510                                                                          
016520    IF C-RATING-DIFF < .01                                                
016530        ADD 1 TO Z                                                        
016540    END-IF.                                                               
016550                                                                          
016560                                                                          
016570*    3410-RATING-ONE-BOOK REPEATS THE SAME TOLERANCE TEST -               
016580*    KEPT SEPARATE FROM 3405 ABOVE RATHER THAN SHARED SO THE              
016590*    COUNT-ONLY PASS NEVER HAS TO BUILD OR WRITE A MESSAGE LINE.          
016600 3410-RATING-ONE-BOOK.                                                    
016610                                                                          
016620    IF BT-RATING (X) >= I-QUERY-RATING                                    
016630        COMPUTE C-RATING-DIFF =                                           
016640            BT-RATING (X) - I-QUERY-RATING                                
016650    ELSE                                                                  
016660        COMPUTE C-RATING-DIFF =                                           
016670            I-QUERY-RATING - BT-RATING (X)                                
016680    END-IF.                                                               
016690                                                                          
016700    IF C-RATING-DIFF < .01                                                
016710        STRING "* " DELIMITED BY SIZE                                     
016720            BT-TITLE (X)  DELIMITED BY SIZE                               
016730            " BY "           DELIMITED BY SIZE                            
016740            BT-AUTHOR (X) DELIMITED BY SIZE                               
016750                INTO MSG-TEXT                                             
016760        PERFORM 3999-WRITE-LINE                                           
016770    END-IF.                                                               
016780                                                                          
016790                                                                          
016800*    ==== REPORT 5 - BOOK PRICES BY AUTHOR ====                           
016810*    THIS REPORT'S HEADER CARRIES NO MATCH COUNT (SEE REPORTS             
016820*    SECTION) SO IT STAYS SINGLE-PASS - THE HEADER PRINTS ON              
016830*    THE FIRST MATCH INSTEAD OF BEFORE THE SCAN.                          
016840 3500-RPT-PRICES-BY-AUTHOR.                                               
016850                                                                          
016860    MOVE ZERO TO Z.                                                       
016870                                                                          
016880    IF I-QUERY-AUTHOR NOT = SPACES                                        
016890        PERFORM 3510-PRICE-ONE-AUTHOR                                     
016900            VARYING X FROM 1 BY 1                                         
016910                UNTIL X > C-BOOK-CTR                                      
016920    END-IF.                                                               
016930                                                                          
016940*    UNLIKE REPORTS 1/3 THIS SECTION NEVER PRINTS A POSITIVE              
016950*    HEADER LINE HERE - 3510-PRICE-ONE-AUTHOR PRINTS ITS OWN              
016960*    HEADER ON THE FIRST MATCH INSTEAD, SO THIS PARAGRAPH ONLY            
016970*    HAS TO HANDLE THE EMPTY-RESULT CASE.                                 
016980    IF Z = ZERO                                                           
016990        STRING "NO BOOKS FOUND FOR AUTHOR: "                              
017000                   DELIMITED BY SIZE                                      
017010               I-QUERY-AUTHOR DELIMITED BY SIZE                           
017020                   INTO MSG-TEXT                                          
017030        PERFORM 3999-WRITE-LINE                                           
017040    END-IF.                                                               
017050                                                                          
017060    PERFORM 3999-WRITE-BLANK.                                             
017070                                                                          
017080                                                                          
017090*    3510-PRICE-ONE-AUTHOR PRINTS THE HEADER ONLY ON THE FIRST            
017100*    MATCH (Z = 1) SINCE THIS REPORT NEVER PRE-COUNTS - SEE               
017110*    THE 3500 RATIONALE ABOVE.  COMPARE USES THE UPPERCASED               
017120*    SHADOW FIELDS THE SAME AS REPORTS 1 AND 3 (RQ 03-071).               
017130 3510-PRICE-ONE-AUTHOR.                                                   
017140                                                                          
017150    IF BT-AUTHOR-UPPER (X) = I-QUERY-AUTHOR-UPPER                 RQ03071 
017160        ADD 1 TO Z                                                        
017170        IF Z = 1                                                          
017180            STRING "BOOKS AND PRICES BY " DELIMITED BY SIZE               
017190                   I-QUERY-AUTHOR        DELIMITED BY SIZE                
017200                   ":"                    DELIMITED BY SIZE               
017210                       INTO MSG-TEXT                                      
017220            PERFORM 3999-WRITE-LINE                                       
017230        END-IF                                                            
017240        MOVE BT-PRICE (X) TO C-EDIT-PRICE                                 
017250        STRING "* BOOK: "        DELIMITED BY SIZE                        
017260               BT-TITLE (X)   DELIMITED BY SIZE                           
017270               ", PRICE: $"      DELIMITED BY SIZE                        
017280               C-EDIT-PRICE     DELIMITED BY SIZE                         
017290                   INTO MSG-TEXT                                          
017300        PERFORM 3999-WRITE-LINE                                           
017310    END-IF.                                                               
017320                                                                          
017330                                                                          
017340*    ==== REPORT 6 - DATASET STATISTICS ====                              
017350*    ONE PASS ALREADY ACCUMULATED C-RATING-SUM/C-PRICE-SUM                
017360*    AND THE GENRE COUNTERS BACK IN 2300-LOAD-TABLE, SO THIS              
017370*    PARAGRAPH ONLY HAS TO COMPUTE THE AVERAGES AND PRINT.                
017380******************************************************************        
017390* REPORT 6 - DATASET STATISTICS - THE ONLY REPORT THAT DOES      *        
017400* NOT SCAN BOOK-TABLE ITSELF.  EVERY NUMBER IT PRINTS WAS        *        
017410* ALREADY ACCUMULATED BY AN EARLIER STEP IN THIS SAME RUN -      *        
017420* THE BOOK COUNT AND GENRE COUNTS DURING THE LOAD PASS           *        
017430* (2300-LOAD-TABLE), THE DISTINCT-AUTHOR COUNT DURING REPORT     *        
017440* 2, THE RATING/PRICE SUMS DURING THE LOAD PASS AS WELL.         *        
017450* THAT IS WHY THIS PARAGRAPH MUST RUN LAST IN THE CASCADE -      *        
017460* IT DEPENDS ON WORK EVERY OTHER REPORT PARAGRAPH HAS            *        
017470* ALREADY DONE, NOT THE OTHER WAY AROUND.                        *        
017480******************************************************************        
017490 3600-RPT-STATISTICS.                                                     
017500                                                                          
017510    MOVE "=== DATASET STATISTICS ===" TO MSG-TEXT.                        
017520    PERFORM 3999-WRITE-LINE.                                              
017530                                                                          
017540*    C-BOOK-CTR IS THE RUNNING TOTAL LEFT OVER FROM THE LOAD              
017550*    PASS - NOT RE-COUNTED HERE.                                          
017560    MOVE C-BOOK-CTR TO C-EDIT-CTR.                                        
017570    STRING "TOTAL BOOKS: " DELIMITED BY SIZE                              
017580           C-EDIT-CTR     DELIMITED BY SIZE                               
017590               INTO MSG-TEXT.                                             
017600    PERFORM 3999-WRITE-LINE.                                              
017610                                                                          
017620*    C-DISTINCT-CTR REUSES REPORT 2'S DISTINCT-AUTHOR-TABLE               
017630*    BUILD - IF REPORT 2 HAS ALREADY RUN THIS PASS (IT ALWAYS             
017640*    HAS, SINCE 3000-CLOSING RUNS THE REPORTS IN FIXED ORDER)             
017650*    THE COUNT IS ALREADY SITTING THERE.                                  
017660    MOVE C-DISTINCT-CTR TO C-EDIT-CTR.                                    
017670    STRING "TOTAL AUTHORS: " DELIMITED BY SIZE                            
017680           C-EDIT-CTR       DELIMITED BY SIZE                             
017690               INTO MSG-TEXT.                                             
017700    PERFORM 3999-WRITE-LINE.                                              
017710                                                                          
017720    MOVE "BOOKS BY GENRE:" TO MSG-TEXT.                                   
017730    PERFORM 3999-WRITE-LINE.                                              
017740                                                                          
017750*    ONLY PRINT A GENRE LINE WHEN THAT GENRE'S COUNT IS ABOVE             
017760*    ZERO - A DATASET WITH NO NON-FICTION TITLES SIMPLY OMITS             
017770*    THE NON-FICTION LINE RATHER THAN PRINTING A ZERO COUNT.              
017780    IF GC-FICTION-COUNT > ZERO                                            
017790        MOVE GC-FICTION-COUNT TO C-EDIT-CTR                               
017800        STRING "  FICTION: " DELIMITED BY SIZE                            
017810               C-EDIT-CTR   DELIMITED BY SIZE                             
017820                   INTO MSG-TEXT                                          
017830        PERFORM 3999-WRITE-LINE                                           
017840    END-IF.                                                               
017850                                                                          
017860    IF GC-NONFICTION-COUNT > ZERO                                         
017870        MOVE GC-NONFICTION-COUNT TO C-EDIT-CTR                            
017880        STRING "  NON-FICTION: " DELIMITED BY SIZE                        
017890               C-EDIT-CTR       DELIMITED BY SIZE                         
017900                   INTO MSG-TEXT                                          
017910        PERFORM 3999-WRITE-LINE                                           
017920    END-IF.                                                               
017930                                                                          
017940*    AVERAGES ARE ROUNDED-HALF-UP, NOT TRUNCATED, SINCE                   
017950*    02/08/94's FIX (RQ 94-014) - THE ROUNDED PHRASE ON THE               
017960*    COMPUTE IS WHAT MAKES THAT WORK.                                     
017970    COMPUTE C-AVG-RATING ROUNDED =                                        
017980        C-RATING-SUM / C-BOOK-CTR.                                        
017990    COMPUTE C-AVG-PRICE ROUNDED =                                 RQ94014 
018000        C-PRICE-SUM / C-BOOK-CTR.                                         
018010                                                                          
018020    MOVE C-AVG-RATING TO C-EDIT-AVG-RATING.                               
018030    STRING "AVERAGE RATING: " DELIMITED BY SIZE                           
018040           C-EDIT-AVG-RATING DELIMITED BY SIZE                            
018050               INTO MSG-TEXT.                                             
018060    PERFORM 3999-WRITE-LINE.                                              
018070                                                                          
018080    MOVE C-AVG-PRICE TO C-EDIT-AVG-PRICE.                                 
018090    STRING "AVERAGE PRICE: $" DELIMITED BY SIZE                           
018100           C-EDIT-AVG-PRICE  DELIMITED BY SIZE                            
018110               INTO MSG-TEXT.                                             
018120    PERFORM 3999-WRITE-LINE.                                              
018130                                                                          
018140    MOVE "========================" TO MSG-TEXT.                          
018150    PERFORM 3999-WRITE-LINE.                                              
018160                                                                          
018170                                                                          
018180*    3900-ERROR-TOTAL PRINTS THE RUN-TOTAL ERROR COUNT AS THE             
018190*    LAST LINE OF THE ERROR REPORT.                                       
018200 3900-ERROR-TOTAL.                                                        
018210                                                                          
018220    MOVE C-ERR-CTR TO O-ERR-CTR.                                          
018230                                                                          
018240    WRITE PRTLINE-ERR                                                     
018250        FROM ERROR-TOTAL-LINE                                             
018260            AFTER ADVANCING 3 LINES.                                      
018270                                                                          
018280                                                                          
018290******************************************************************        
018300* 3999-WRITE-LINE/3999-WRITE-BLANK ARE THE ONE PLACE THAT        *        
018310* ACTUALLY WRITES TO PRTOUT SO EVERY REPORT SECTION SHARES       *        
018320* THE SAME PAGE-BREAK HANDLING.  THE AT EOP CLAUSE ON THE        *        
018330* WRITE STATEMENT FIRES 9900-HEADING AUTOMATICALLY WHEN THE      *        
018340* LINAGE COUNTER HITS THE FOOTING LINE - NONE OF THE SIX         *        
018350* REPORT PARAGRAPHS HAS TO TEST A LINE COUNT OR CALL             *        
018360* 9900-HEADING ITSELF EXCEPT ONCE, UP FRONT, TO OPEN PAGE 1.     *        
018370* 3999-WRITE-LINE CLEARS MSG-TEXT BACK TO SPACES ON ITS          *        
018380* WAY OUT SO A SHORT MESSAGE NEVER LEAVES TRAILING TEXT FROM     *        
018390* A LONGER ONE ON THE LINE BEHIND IT.                            *        
018400******************************************************************        
018410 3999-WRITE-LINE.                                                         
018420                                                                          
018430    MOVE MSG-TEXT TO O-MSG-TEXT.                                          
018440                                                                          
018450    WRITE PRTLINE                                                         
018460        FROM GENERIC-MSG-LINE                                             
018470            AFTER ADVANCING 1 LINE                                        
018480                AT EOP                                                    
018490                    PERFORM 9900-HEADING.                                 
018500                                                                          
018510    MOVE SPACES TO MSG-TEXT.                                              
018520                                                                          
018530                                                                          
018540*    SEPARATES ONE REPORT SECTION FROM THE NEXT IN THE CASCADE -          
018550*    EVERY ONE OF THE SIX REPORT PARAGRAPHS CALLS THIS AT LEAST           
018560*    ONCE ON ITS WAY OUT.                                                 
018570 3999-WRITE-BLANK.                                                        
018580                                                                          
018590    WRITE PRTLINE                                                         
018600        FROM BLANK-LINE                                                   
018610            AFTER ADVANCING 1 LINE                                        
018620                AT EOP                                                    
018630                    PERFORM 9900-HEADING.                                 
018640                                                                          
018650                                                                          
018660*    9000-READ IS THE ONLY PLACE MORE-RECS FLIPS TO "NO" -                
018670*    EVERY OTHER PARAGRAPH TESTS IT, NONE OF THEM SET IT.                 
018680******************************************************************        
018690* 9000-READ IS PERFORMED TWICE BEFORE THE MAIN LOOP EVER         *        
018700* STARTS - ONCE IN 1000-INIT TO CONSUME AND DISCARD THE          *        
018710* HEADER LINE, ONCE MORE TO PRIME CSV-INPUT-RECORD WITH THE      *        
018720* FIRST REAL DATA ROW - AND ONCE PER ITERATION AFTER THAT        *        
018730* FROM 2000-MAINLINE.  A ONE-LINE OR EMPTY INPUT FILE HITS       *        
018740* AT END ON THE HEADER-DISCARD READ ITSELF, WHICH IS WHY         *        
018750* MORE-RECS IS CHECKED AGAIN BEFORE THE MAIN LOOP BEGINS.        *        
018760******************************************************************        
018770 9000-READ.                                                               
018780                                                                          
018790    READ BOOK-INPUT-FILE                                                  
018800        AT END                                                            
018810            MOVE "NO" TO MORE-RECS.                                       
018820                                                                          
018830                                                                          
018840*    9100-ERR-HEADING/9900-HEADING ARE TWIN PAGE-BREAK                    
018850*    PARAGRAPHS - ONE FOR THE ERROR REPORT, ONE FOR THE MAIN              
018860*    REPORT - BOTH SHARE THE SAME COMPANY/DIVISION BANNER LINES           
018870*    BUT EACH KEEPS ITS OWN PAGE COUNTER SINCE THE TWO REPORTS            
018880*    PAGINATE INDEPENDENTLY.                                              
018890 9100-ERR-HEADING.                                                        
018900                                                                          
018910    ADD 1 TO C-ERR-PCTR.                                                  
018920    MOVE C-ERR-PCTR TO O-PCTR.                                            
018930                                                                          
018940    WRITE PRTLINE-ERR                                                     
018950        FROM COMPANY-TITLE                                                
018960            AFTER ADVANCING PAGE.                                         
018970    WRITE PRTLINE-ERR                                                     
018980        FROM DIVISION-TITLE                                               
018990            AFTER ADVANCING 1 LINE.                                       
019000    WRITE PRTLINE-ERR                                                     
019010        FROM ERROR-TITLE                                                  
019020            AFTER ADVANCING 1 LINE.                                       
019030    WRITE PRTLINE-ERR                                                     
019040        FROM ERROR-LINE                                                   
019050            AFTER ADVANCING 2 LINES.                                      
019060                                                                          
019070                                                                          
019080*    PAGE HEADING FOR BOOKRPT - CALLED ONCE UP FRONT TO OPEN              
019090*    PAGE 1 AND AGAIN AUTOMATICALLY BY EACH WRITE'S AT EOP                
019100*    CLAUSE EVERY TIME THE LINAGE FOOTING LINE IS CROSSED.                
019110 9900-HEADING.                                                            
019120                                                                          
019130    ADD 1 TO C-PCTR.                                                      
019140    MOVE C-PCTR TO O-PCTR.                                                
019150                                                                          
019160    WRITE PRTLINE                                                         
019170        FROM COMPANY-TITLE                                                
019180            AFTER ADVANCING PAGE.                                         
019190    WRITE PRTLINE                                                         
019200        FROM DIVISION-TITLE                                               
019210            AFTER ADVANCING 1 LINE.                                       
019220    WRITE PRTLINE                                                         
019230        FROM REPORT-TITLE                                                 
019240            AFTER ADVANCING 2 LINES.                                      
019250                                                                          
019260                                                                          
019270******************************************************************        
019280* TESTING NOTES -                                                *        
019290*                                                                *        
019300*   ORIGINAL DESK CHECK (09/09/91) RAN AGAINST A 12-ROW          *        
019310*   SAMPLE EXTRACT COVERING: A QUOTED TITLE WITH AN EMBEDDED     *        
019320*   COMMA, A ROW MISSING A FIELD, A ROW WITH AN UNRECOGNIZED     *        
019330*   GENRE SPELLING, AND A ROW WITH A ONE-DIGIT RATING            *        
019340*   REMAINDER (".8" STYLE).  ALL FOUR EXERCISED THE ERROR-       *        
019350*   REPORT PATH OR THE 2180-EDIT-RATING PAD FIX CORRECTLY.       *        
019360*                                                                *        
019370*   06/06/06 DESK CHECK (SEE CHANGE LOG) RE-RAN THE SAME         *        
019380*   SAMPLE PLUS A FEW ROWS ADDED SPECIFICALLY TO EXERCISE        *        
019390*   THE 05/14/03, 08/02/03 AND 11/19/04 FIXES: A REVIEW COUNT    *        
019400*   AT THE FULL 9-DIGIT WIDTH, A MIXED-CASE AUTHOR NAME          *        
019410*   SEARCHED AGAINST AN ALL-CAPS CONTROL CARD VALUE, AND A       *        
019420*   ROW SPELLING ITS GENRE "NONFICTION" WITH NO SPACE.  ALL      *        
019430*   THREE CAME BACK CORRECT.                                     *        
019440*                                                                *        
019450*   10/14/11 QA REVIEW (SEE CHANGE LOG) ADDED A LARGER,          *        
019460*   200-ROW STRESS EXTRACT TO THE REGRESSION SET, SPECIFICALLY   *        
019470*   TO CATCH ANY SUBSCRIPT OR TABLE-SIZE PROBLEM THAT A SMALL    *        
019480*   HAND-BUILT SAMPLE COULD NOT - BOOK-TABLE AND DISTINCT-       *        
019490*   AUTHOR-TABLE BOTH SIT RIGHT AT THEIR OCCURS LIMIT ON THAT    *        
019500*   EXTRACT, WHICH IS THE CONDITION MOST LIKELY TO EXPOSE AN     *        
019510*   OFF-BY-ONE IN A VARYING/UNTIL CLAUSE.                        *        
019520******************************************************************        
